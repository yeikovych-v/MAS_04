000100*=================================================================
000200* BOOKVAL
000300* BOOK CATALOGUE VALIDATION AND EXTENT-UNIQUENESS PASS
000400* FIRST STEP OF THE NIGHTLY LIBRARY BATCH CONTROL RUN --
000500* OPENS REJECTS-OUT/CONTROL-REPORT-OUT FRESH FOR THE RUN.
000600*=================================================================
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     BOOKVAL.
000900 AUTHOR.         D. K. PRICE.
001000 INSTALLATION.   SYSTEMS GROUP - LIBRARY DIVISION.
001100 DATE-WRITTEN.   03/14/1989.
001200 DATE-COMPILED.
001300 SECURITY.       COMPANY CONFIDENTIAL.
001400*----------------------------------------------------------------
001500* MAINTENANCE HISTORY
001600* DATE       BY   REQUEST    DESCRIPTION
001700* ---------- ---- ---------- ----------------------------------
001800* 03/14/89   DKP  LB-0012    INITIAL VERSION.  READS BOOK-IN,     CHGLOG01
001900*                           VALIDATES ISBN/TITLE/AUTHOR/YEAR/     CHGLOG01
002000*                           PAGES, WRITES BOOK-OUT.               CHGLOG01
002100* 11/02/90   DKP  LB-0031    ADDED IN-RUN ISBN DUPLICATE CHECK    CHGLOG01
002200*                           PER AUDIT FINDING LB-0031.            CHGLOG01
002300* 06/18/92   RTH  LB-0058    RATING FIELD ADDED TO BOOK-IN;       CHGLOG01
002400*                           ZERO RATING IS UNRATED, NOT           CHGLOG01
002500*                           VALIDATED.                            CHGLOG01
002600* 09/09/94   RTH  LB-0077    PAGE-COUNT VALIDATION ADDED --       CHGLOG01
002700*                           MUST BE GREATER THAN ZERO.            CHGLOG01
002800* 02/27/97   MPC  LB-0104    CONTROL-REPORT-OUT BANNER NOW        CHGLOG01
002900*                           CARRIES RUN DATE FOR THE WHOLE        CHGLOG01
003000*                           NIGHTLY STREAM, NOT JUST THIS         CHGLOG01
003100*                           STEP.                                 CHGLOG01
003200* 10/05/98   MPC  LB-Y2K1    YEAR-2000 REMEDIATION: RUN DATE      CHGLOG01
003300*                           AND PUBLICATION-YEAR CENTURY          CHGLOG01
003400*                           WINDOWING ADDED SO A 2-DIGIT          CHGLOG01
003500*                           SYSTEM DATE NO LONGER MISCOMPARES     CHGLOG01
003600*                           ACROSS THE CENTURY BOUNDARY.          CHGLOG01
003700* 04/11/01   SNC  LB-0139    MINOR: REJECT MESSAGE TEXT           CHGLOG01
003800*                           ALIGNED WITH THE OTHER FIVE           CHGLOG01
003900*                           LIBRARY BATCH STEPS.                  CHGLOG01
004000* 08/22/02   DKP  LB-0151    2020-VALIDATE-ISBN-DUP NOW SKIPS     CHGLOG01
004100*                           THE TABLE SEARCH ON A BLANK ISBN      CHGLOG01
004200*                           (ALREADY FLAGGED BY 2010) SO TWO      CHGLOG01
004300*                           BLANK ISBNS IN ONE RUN NO LONGER      CHGLOG01
004400*                           FALSE-HIT AS DUPLICATES.              CHGLOG01
004500*----------------------------------------------------------------
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.   IBM-390.
004900 OBJECT-COMPUTER.   IBM-390.
005000 SPECIAL-NAMES.
005100         C01 IS TOP-OF-FORM
005200         CLASS WS-ALPHA-CLASS IS "A" THRU "Z", "a" THRU "z"
005300         UPSI-0 ON  STATUS IS WS-REJECT-ECHO-ON
005400                    OFF STATUS IS WS-REJECT-ECHO-OFF.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT BOOK-IN         ASSIGN TO BOOKIN
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS   IS WS-BOOK-IN-STATUS.
006000     SELECT BOOK-OUT        ASSIGN TO BOOKOUT
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS   IS WS-BOOK-OUT-STATUS.
006300     SELECT REJECTS-OUT     ASSIGN TO REJECTS
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS   IS WS-REJECTS-STATUS.
006600     SELECT CONTROL-REPORT-OUT ASSIGN TO CTLRPT
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS   IS WS-REPORT-STATUS.
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  BOOK-IN
007200     RECORDING MODE IS F.
007300 01  BOOK-IN-REC                 PIC X(227).
007400 FD  BOOK-OUT
007500     RECORDING MODE IS F.
007600 01  BOOK-OUT-REC                PIC X(227).
007700 FD  REJECTS-OUT
007800     RECORDING MODE IS F.
007900 01  REJECTS-OUT-REC             PIC X(130).
008000 FD  CONTROL-REPORT-OUT
008100     RECORDING MODE IS F.
008200 01  CONTROL-REPORT-REC          PIC X(132).
008300 WORKING-STORAGE SECTION.
008400*----------------------------------------------------------------
008500* FILE STATUS AND END-OF-FILE SWITCHES
008600*----------------------------------------------------------------
008700 01  WS-FILE-STATUSES.
008800     05  WS-BOOK-IN-STATUS       PIC XX.
008900         88  WS-BOOK-IN-OK           VALUE '00'.
009000     05  WS-BOOK-OUT-STATUS      PIC XX.
009100         88  WS-BOOK-OUT-OK          VALUE '00'.
009200     05  WS-REJECTS-STATUS       PIC XX.
009300         88  WS-REJECTS-OK           VALUE '00'.
009400     05  WS-REPORT-STATUS        PIC XX.
009500         88  WS-REPORT-OK            VALUE '00'.
009600 01  WS-SWITCHES.
009700     05  WS-BOOK-EOF-SW          PIC X     VALUE 'N'.
009800         88  WS-BOOK-EOF-YES         VALUE 'Y'.
009900     05  WS-REJECT-SW            PIC X     VALUE 'N'.
010000         88  WS-RECORD-REJECTED      VALUE 'Y'.
010100     05  WS-ISBN-FOUND-SW        PIC X     VALUE 'N'.
010200         88  WS-ISBN-DUP             VALUE 'Y'.
010300*----------------------------------------------------------------
010400* RUN CONTROL TOTALS -- ALL COUNTERS CARRIED AS COMP PER STANDARD
010500*----------------------------------------------------------------
010600 01  WS-BOOK-TOTALS.
010700     05  WS-BOOKS-READ           PIC 9(6) COMP VALUE ZERO.
010800     05  WS-BOOKS-ACCEPTED       PIC 9(6) COMP VALUE ZERO.
010900     05  WS-BOOKS-REJECTED       PIC 9(6) COMP VALUE ZERO.
011000*----------------------------------------------------------------
011100* IN-RUN ISBN EXTENT TABLE -- LINEAR SCAN, NO INDEXED FILE
011200* SUPPORT ON THE GNUCOBOL BUILD SO UNIQUENESS IS CHECKED HERE
011300* INSTEAD OF VIA A KEYED READ.
011400*----------------------------------------------------------------
011500 01  WS-ISBN-TABLE.
011600     05  WS-ISBN-TAB-COUNT       PIC 9(5) COMP VALUE ZERO.
011700     05  WS-ISBN-ENTRY OCCURS 9000 TIMES
011800                                  PIC X(13).
011900*----------------------------------------------------------------
012000* TABLE-SEARCH SUBSCRIPT -- STANDALONE ITEM, NOT PART OF THE
012100* TABLE GROUP ITSELF, SO A CORE DUMP FORMAT SHOWS IT ON ITS
012200* OWN LINE.
012300*----------------------------------------------------------------
012400 77  WS-ISBN-TAB-IDX         PIC 9(5) COMP VALUE ZERO.
012500*----------------------------------------------------------------
012600* PUBLICATION-YEAR RANGE CHECK WORK AREA
012700*----------------------------------------------------------------
012800 01  WS-YEAR-CHECK-AREA.
012900     05  WS-CURRENT-YEAR-4       PIC 9(4) VALUE ZERO.
013000     05  WS-YEAR-CHECK-R REDEFINES WS-CURRENT-YEAR-4.
013100         10  WS-YEAR-CHECK-CC    PIC 99.
013200         10  WS-YEAR-CHECK-YY    PIC 99.
013300*----------------------------------------------------------------
013400* ISBN REGISTRATION-GROUP BREAKOUT -- CARRIED FOR THE PUBLISHER
013500* GROUP-CODE EDIT ON THE REJECT LISTING (LB-0012).
013600*----------------------------------------------------------------
013700 01  WS-ISBN-WORK-AREA.
013800     05  WS-ISBN-WORK           PIC X(13).
013900     05  WS-ISBN-WORK-R REDEFINES WS-ISBN-WORK.
014000         10  WS-ISBN-GROUP-CODE  PIC X(3).
014100         10  WS-ISBN-BODY        PIC X(10).
014200*----------------------------------------------------------------
014300* PAGE-COUNT WORK AREA -- SIGNATURE SPLIT USED WHEN THE PRINT
014400* SHOP FEED REQUESTS 16-PAGE FORM COUNTS ON LARGE RUNS.
014500*----------------------------------------------------------------
014600 01  WS-PAGE-COUNT-AREA.
014700     05  WS-PAGE-COUNT-WORK      PIC 9(5).
014800     05  WS-PAGE-COUNT-WORK-R REDEFINES WS-PAGE-COUNT-WORK.
014900         10  WS-PAGE-COUNT-HI    PIC 9(3).
015000         10  WS-PAGE-COUNT-LO    PIC 99.
015100 01  WS-ERROR-MESSAGE        PIC X(56) VALUE SPACES.
015200 01  WS-RUN-DATE-DISPLAY.
015300     05  WS-RD-CCYY              PIC 9999.
015400     05  FILLER                  PIC X VALUE '-'.
015500     05  WS-RD-MM                PIC 99.
015600     05  FILLER                  PIC X VALUE '-'.
015700     05  WS-RD-DD                PIC 99.
015800     COPY RUNDATE.
015900     COPY BOOKREC.
016000     COPY REJLINE.
016100     COPY RPTLINE.
016200*================================================================
016300 PROCEDURE DIVISION.
016400*================================================================
016500 0000-MAIN-CONTROL.
016600     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
016700     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
016800     PERFORM 1000-READ-BOOK-IN THRU 1000-EXIT.
016900     PERFORM 2000-PROCESS-BOOK THRU 2000-EXIT
017000             UNTIL WS-BOOK-EOF-YES.
017100     PERFORM 8000-REPORT-BOOK-SECTION THRU 8000-EXIT.
017200     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
017300     GOBACK.
017400
017500 0100-INITIALIZE.
017600*    Y2K-1998: WINDOW THE 2-DIGIT SYSTEM DATE -- 00-49 IS 20XX,
017700*    50-99 IS 19XX.  SEE LB-Y2K1 IN THE MAINTENANCE HISTORY.
017800     ACCEPT WS-SYSTEM-DATE-YYMMDD FROM DATE.
017900     IF WS-SYS-YY < WS-CENTURY-CUTOFF
018000         MOVE 20 TO WS-RUN-DATE-CC
018100     ELSE
018200         MOVE 19 TO WS-RUN-DATE-CC
018300     END-IF.
018400     MOVE WS-SYS-YY TO WS-RUN-DATE-YY.
018500     MOVE WS-SYS-MM TO WS-RUN-DATE-MM.
018600     MOVE WS-SYS-DD TO WS-RUN-DATE-DD.
018700     MOVE WS-RUN-DATE-CC   TO WS-YEAR-CHECK-CC.
018800     MOVE WS-RUN-DATE-YY   TO WS-YEAR-CHECK-YY.
018900     COMPUTE WS-RD-CCYY = WS-RUN-DATE-CC * 100
019000                         + WS-RUN-DATE-YY.
019100     MOVE WS-RUN-DATE-MM   TO WS-RD-MM.
019200     MOVE WS-RUN-DATE-DD   TO WS-RD-DD.
019300     MOVE ZERO TO WS-BOOKS-READ, WS-BOOKS-ACCEPTED,
019400                  WS-BOOKS-REJECTED, WS-ISBN-TAB-COUNT.
019500 0100-EXIT.
019600     EXIT.
019700
019800 0200-OPEN-FILES.
019900     OPEN INPUT  BOOK-IN.
020000     OPEN OUTPUT BOOK-OUT.
020100     OPEN OUTPUT REJECTS-OUT.
020200     OPEN OUTPUT CONTROL-REPORT-OUT.
020300     IF NOT WS-BOOK-IN-OK
020400         DISPLAY 'BOOKVAL: ERROR OPENING BOOK-IN, STATUS='
020500             WS-BOOK-IN-STATUS
020600         MOVE 16 TO RETURN-CODE
020700         MOVE 'Y' TO WS-BOOK-EOF-SW
020800     END-IF.
020900     MOVE WS-RUN-DATE-DISPLAY TO RP-RUN-DATE.
021000     WRITE CONTROL-REPORT-REC FROM RP-BANNER-LINE
021100             AFTER ADVANCING TOP-OF-FORM.
021200     WRITE CONTROL-REPORT-REC FROM RP-BLANK-LINE
021300             AFTER ADVANCING 1.
021400 0200-EXIT.
021500     EXIT.
021600
021700 1000-READ-BOOK-IN.
021800     READ BOOK-IN INTO BK-BOOK-REC
021900         AT END
022000             MOVE 'Y' TO WS-BOOK-EOF-SW
022100         NOT AT END
022200             ADD 1 TO WS-BOOKS-READ
022300     END-READ.
022400 1000-EXIT.
022500     EXIT.
022600
022700 2000-PROCESS-BOOK.
022800     MOVE 'N' TO WS-REJECT-SW.
022900     MOVE SPACES TO WS-ERROR-MESSAGE.
023000     PERFORM 2010-VALIDATE-ISBN THRU 2010-EXIT.
023100     PERFORM 2020-VALIDATE-ISBN-DUP THRU 2020-EXIT.
023200     PERFORM 2030-VALIDATE-TITLE-AUTHOR THRU 2030-EXIT.
023300     PERFORM 2040-VALIDATE-PUB-YEAR THRU 2040-EXIT.
023400     PERFORM 2050-VALIDATE-PAGE-COUNT THRU 2050-EXIT.
023500     PERFORM 2060-VALIDATE-RATING THRU 2060-EXIT.
023600     IF WS-RECORD-REJECTED
023700         PERFORM 3100-WRITE-REJECT THRU 3100-EXIT
023800         ADD 1 TO WS-BOOKS-REJECTED
023900     ELSE
024000         PERFORM 2070-ADD-ISBN-TO-TABLE THRU 2070-EXIT
024100         PERFORM 3000-WRITE-BOOK-OUT THRU 3000-EXIT
024200         ADD 1 TO WS-BOOKS-ACCEPTED
024300     END-IF.
024400     PERFORM 1000-READ-BOOK-IN THRU 1000-EXIT.
024500 2000-EXIT.
024600     EXIT.
024700
024800 2010-VALIDATE-ISBN.
024900     MOVE BK-ISBN TO WS-ISBN-WORK.
025000     IF BK-ISBN = SPACES OR BK-ISBN NOT NUMERIC
025100         MOVE 'Y' TO WS-REJECT-SW
025200         IF WS-ERROR-MESSAGE = SPACES
025300             MOVE 'INVALID OR MISSING ISBN'
025400                 TO WS-ERROR-MESSAGE
025500         END-IF
025600     END-IF.
025700 2010-EXIT.
025800     EXIT.
025900
026000 2020-VALIDATE-ISBN-DUP.
026100*    A BLANK ISBN IS ALREADY FLAGGED BY 2010 -- SKIP THE TABLE
026200*    SEARCH OR TWO BLANK ISBNS IN THE SAME RUN WOULD FALSE-HIT
026300*    EACH OTHER AS DUPLICATES.
026400     IF BK-ISBN = SPACES
026500         GO TO 2020-EXIT
026600     END-IF.
026700     MOVE 'N' TO WS-ISBN-FOUND-SW.
026800     PERFORM 2021-SEARCH-ISBN-TABLE THRU 2021-EXIT
026900             VARYING WS-ISBN-TAB-IDX FROM 1 BY 1
027000             UNTIL WS-ISBN-TAB-IDX > WS-ISBN-TAB-COUNT
027100                OR WS-ISBN-DUP.
027200     IF WS-ISBN-DUP
027300         MOVE 'Y' TO WS-REJECT-SW
027400         IF WS-ERROR-MESSAGE = SPACES
027500             MOVE 'DUPLICATE ISBN IN RUN'
027600                 TO WS-ERROR-MESSAGE
027700         END-IF
027800     END-IF.
027900 2020-EXIT.
028000     EXIT.
028100
028200 2021-SEARCH-ISBN-TABLE.
028300     IF WS-ISBN-ENTRY (WS-ISBN-TAB-IDX) = BK-ISBN
028400         MOVE 'Y' TO WS-ISBN-FOUND-SW
028500     END-IF.
028600 2021-EXIT.
028700     EXIT.
028800
028900 2030-VALIDATE-TITLE-AUTHOR.
029000     IF BK-TITLE = SPACES
029100         MOVE 'Y' TO WS-REJECT-SW
029200         IF WS-ERROR-MESSAGE = SPACES
029300             MOVE 'TITLE MUST NOT BE BLANK'
029400                 TO WS-ERROR-MESSAGE
029500         END-IF
029600     END-IF.
029700     IF BK-AUTHOR = SPACES
029800         MOVE 'Y' TO WS-REJECT-SW
029900         IF WS-ERROR-MESSAGE = SPACES
030000             MOVE 'AUTHOR MUST NOT BE BLANK'
030100                 TO WS-ERROR-MESSAGE
030200         END-IF
030300     END-IF.
030400 2030-EXIT.
030500     EXIT.
030600
030700 2040-VALIDATE-PUB-YEAR.
030800     COMPUTE WS-CURRENT-YEAR-4 = WS-RUN-DATE-CC * 100
030900                         + WS-RUN-DATE-YY.
031000     IF BK-PUBLICATION-YEAR < 1500
031100        OR BK-PUBLICATION-YEAR > WS-CURRENT-YEAR-4
031200         MOVE 'Y' TO WS-REJECT-SW
031300         IF WS-ERROR-MESSAGE = SPACES
031400             MOVE 'PUBLICATION YEAR OUT OF RANGE'
031500                 TO WS-ERROR-MESSAGE
031600         END-IF
031700     END-IF.
031800 2040-EXIT.
031900     EXIT.
032000
032100 2050-VALIDATE-PAGE-COUNT.
032200     MOVE BK-PAGE-COUNT TO WS-PAGE-COUNT-WORK.
032300     IF BK-PAGE-COUNT NOT > ZERO
032400         MOVE 'Y' TO WS-REJECT-SW
032500         IF WS-ERROR-MESSAGE = SPACES
032600             MOVE 'PAGE COUNT MUST BE POSITIVE'
032700                 TO WS-ERROR-MESSAGE
032800         END-IF
032900     END-IF.
033000 2050-EXIT.
033100     EXIT.
033200
033300 2060-VALIDATE-RATING.
033400*    0.00 IS THE UNRATED DEFAULT, NOT ITSELF RE-VALIDATED --
033500*    ONLY A NON-DEFAULT RATING IS CHECKED, PER LB-0058.
033600     IF BK-RATING NOT = ZERO
033700         IF BK-RATING > 5.00
033800             MOVE 'Y' TO WS-REJECT-SW
033900             IF WS-ERROR-MESSAGE = SPACES
034000                 MOVE 'RATING MUST BE 0 THRU 5'
034100                     TO WS-ERROR-MESSAGE
034200             END-IF
034300         END-IF
034400     END-IF.
034500 2060-EXIT.
034600     EXIT.
034700
034800 2070-ADD-ISBN-TO-TABLE.
034900     IF WS-ISBN-TAB-COUNT < 9000
035000         ADD 1 TO WS-ISBN-TAB-COUNT
035100         MOVE BK-ISBN TO WS-ISBN-ENTRY (WS-ISBN-TAB-COUNT)
035200     END-IF.
035300 2070-EXIT.
035400     EXIT.
035500
035600 3000-WRITE-BOOK-OUT.
035700     WRITE BOOK-OUT-REC FROM BK-BOOK-REC.
035800 3000-EXIT.
035900     EXIT.
036000
036100 3100-WRITE-REJECT.
036200     MOVE SPACES         TO RJ-REJECT-LINE.
036300     MOVE 'BOOK'         TO RJ-UNIT-CODE.
036400     MOVE BK-ISBN        TO RJ-KEY-DATA.
036500     MOVE WS-ERROR-MESSAGE TO RJ-ERROR-MSG.
036600     WRITE REJECTS-OUT-REC FROM RJ-REJECT-LINE.
036700 3100-EXIT.
036800     EXIT.
036900
037000 8000-REPORT-BOOK-SECTION.
037100     MOVE 'BOOK PROCESSING' TO RP-SECTION-TITLE.
037200     WRITE CONTROL-REPORT-REC FROM RP-SECTION-HDR-LINE
037300             AFTER ADVANCING 1.
037400     MOVE 'BOOKS READ'     TO RP-LABEL.
037500     MOVE WS-BOOKS-READ    TO RP-VALUE.
037600     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE
037700             AFTER ADVANCING 1.
037800     MOVE 'BOOKS ACCEPTED' TO RP-LABEL.
037900     MOVE WS-BOOKS-ACCEPTED TO RP-VALUE.
038000     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE
038100             AFTER ADVANCING 1.
038200     MOVE 'BOOKS REJECTED' TO RP-LABEL.
038300     MOVE WS-BOOKS-REJECTED TO RP-VALUE.
038400     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE
038500             AFTER ADVANCING 1.
038600 8000-EXIT.
038700     EXIT.
038800
038900 9000-CLOSE-FILES.
039000     CLOSE BOOK-IN, BOOK-OUT, REJECTS-OUT, CONTROL-REPORT-OUT.
039100 9000-EXIT.
039200     EXIT.
