000100*=================================================================
000200* RESVPROC
000300* RESERVATION PROCESSING -- SORT BY BOOK/RESERVATION-DATE, THEN
000400* EXPIRATION SWEEP AND FULFILL/CANCEL ACTION PASS.
000500* FOURTH STEP OF THE NIGHTLY LIBRARY BATCH CONTROL RUN.
000600*=================================================================
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     RESVPROC.
000900 AUTHOR.         R. T. HAAS.
001000 INSTALLATION.   SYSTEMS GROUP - LIBRARY DIVISION.
001100 DATE-WRITTEN.   06/19/1989.
001200 DATE-COMPILED.
001300 SECURITY.       COMPANY CONFIDENTIAL.
001400*----------------------------------------------------------------
001500* MAINTENANCE HISTORY
001600* DATE       BY   REQUEST    DESCRIPTION
001700* ---------- ---- ---------- ----------------------------------
001800* 06/19/89   RTH  LB-0017    INITIAL VERSION.  SORTS RESERVATION  CHGLOG01
001900*                           -IN BY ISBN/RESV-DATE, VALIDATES      CHGLOG01
002000*                           DATES, WRITES RESERVATION-OUT.        CHGLOG01
002100* 02/09/91   RTH  LB-0038    EXPIRATION SWEEP ADDED -- PENDING    CHGLOG01
002200*                           ROWS PAST THEIR EXPIRATION DATE ARE   CHGLOG01
002300*                           FLIPPED TO EXPIRED BEFORE THE ACTION  CHGLOG01
002400*                           CODE IS APPLIED.                      CHGLOG01
002500* 07/22/94   MPC  LB-0081    RS-ACTION-CODE (FULFILL/CANCEL) IS   CHGLOG01
002600*                           HONORED HERE -- ONLY LEGAL OUT OF     CHGLOG01
002700*                           PENDING, PER DESK PROCEDURE MEMO      CHGLOG01
002800*                           94-11.                                CHGLOG01
002900* 03/03/97   MPC  LB-0107    RESERVATION PROCESSING SECTION       CHGLOG01
003000*                           ADDED TO THE SHARED CONTROL REPORT.   CHGLOG01
003100* 10/26/98   MPC  LB-Y2K1    YEAR-2000 REMEDIATION: RUN-DATE      CHGLOG01
003200*                           COMPARE NOW USES THE CENTURY-         CHGLOG01
003300*                           WINDOWED CCYYMMDD, NOT A 2-DIGIT      CHGLOG01
003400*                           YEAR.                                 CHGLOG01
003500* 04/11/01   SNC  LB-0142    MINOR: REJECT MESSAGE TEXT ALIGNED   CHGLOG01
003600*                           WITH THE OTHER FIVE LIBRARY BATCH     CHGLOG01
003700*                           STEPS.                                CHGLOG01
003800*----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-390.
004200 OBJECT-COMPUTER.   IBM-390.
004300 SPECIAL-NAMES.
004400         C01 IS TOP-OF-FORM
004500         CLASS WS-ACTION-CLASS IS "F", "C", "N"
004600         UPSI-0 ON  STATUS IS WS-EXPIRE-ECHO-ON
004700                    OFF STATUS IS WS-EXPIRE-ECHO-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT RESERVATION-IN  ASSIGN TO RESVIN
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS   IS WS-RESV-IN-STATUS.
005300     SELECT RESV-SRT        ASSIGN TO RESVSRT
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS   IS WS-RESV-SRT-STATUS.
005600     SELECT SORT-WORK       ASSIGN TO SRTWK02.
005700     SELECT RESERVATION-OUT ASSIGN TO RESVOUT
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS   IS WS-RESV-OUT-STATUS.
006000     SELECT REJECTS-OUT     ASSIGN TO REJECTS
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS   IS WS-REJECTS-STATUS.
006300     SELECT CONTROL-REPORT-OUT ASSIGN TO CTLRPT
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS   IS WS-REPORT-STATUS.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  RESERVATION-IN
006900     RECORDING MODE IS F.
007000 01  RESERVATION-IN-REC          PIC X(124).
007100 FD  RESV-SRT
007200     RECORDING MODE IS F.
007300 01  RESV-SRT-REC                PIC X(124).
007400 SD  SORT-WORK.
007500 01  WK-RESV-REC.
007600     COPY RESVREC REPLACING RS- BY WK-.
007700 FD  RESERVATION-OUT
007800     RECORDING MODE IS F.
007900 01  RESERVATION-OUT-REC         PIC X(124).
008000 FD  REJECTS-OUT
008100     RECORDING MODE IS F.
008200 01  REJECTS-OUT-REC             PIC X(130).
008300 FD  CONTROL-REPORT-OUT
008400     RECORDING MODE IS F.
008500 01  CONTROL-REPORT-REC          PIC X(132).
008600 WORKING-STORAGE SECTION.
008700*----------------------------------------------------------------
008800* FILE STATUS AND END-OF-FILE SWITCHES
008900*----------------------------------------------------------------
009000 01  WS-FILE-STATUSES.
009100     05  WS-RESV-IN-STATUS       PIC XX.
009200         88  WS-RESV-IN-OK           VALUE '00'.
009300     05  WS-RESV-SRT-STATUS      PIC XX.
009400         88  WS-RESV-SRT-OK          VALUE '00'.
009500     05  WS-RESV-OUT-STATUS      PIC XX.
009600         88  WS-RESV-OUT-OK          VALUE '00'.
009700     05  WS-REJECTS-STATUS       PIC XX.
009800         88  WS-REJECTS-OK           VALUE '00'.
009900     05  WS-REPORT-STATUS        PIC XX.
010000         88  WS-REPORT-OK            VALUE '00'.
010100 01  WS-SWITCHES.
010200     05  WS-RESV-EOF-SW          PIC X     VALUE 'N'.
010300         88  WS-RESV-EOF-YES         VALUE 'Y'.
010400     05  WS-REJECT-SW            PIC X     VALUE 'N'.
010500         88  WS-RECORD-REJECTED      VALUE 'Y'.
010600*----------------------------------------------------------------
010700* RUN CONTROL TOTALS
010800*----------------------------------------------------------------
010900 01  WS-RESV-TOTALS.
011000     05  WS-RESV-READ            PIC 9(6) COMP VALUE ZERO.
011100     05  WS-RESV-EXPIRED         PIC 9(6) COMP VALUE ZERO.
011200     05  WS-RESV-FULFILLED       PIC 9(6) COMP VALUE ZERO.
011300     05  WS-RESV-CANCELED        PIC 9(6) COMP VALUE ZERO.
011400* ALTERNATE VIEW OF THE ACTION TALLIES USED BY THE QUARTERLY
011500* CIRCULATION-DESK VOLUME REPORT, WHICH WANTS FULFILLED AND
011600* CANCELED SIDE BY SIDE AS ONE PACKED PAIR (LB-0081).
011700 01  WS-ACTION-PAIR-R REDEFINES WS-RESV-TOTALS.
011800     05  FILLER                  PIC 9(6) COMP.
011900     05  FILLER                  PIC 9(6) COMP.
012000     05  WS-ACTION-PAIR-FULFILL  PIC 9(6) COMP.
012100     05  WS-ACTION-PAIR-CANCEL   PIC 9(6) COMP.
012200*----------------------------------------------------------------
012300* RUN-DATE COMPARE AREA (LB-Y2K1) -- CCYYMMDD, PLAIN NUMERIC
012400* COMPARE, NO JULIAN CONVERSION NEEDED FOR THE EXPIRY SWEEP.
012500*----------------------------------------------------------------
012600 01  WS-TODAY-CCYYMMDD           PIC 9(8) VALUE ZERO.
012700 01  WS-TODAY-CCYYMMDD-R REDEFINES WS-TODAY-CCYYMMDD.
012800     05  WS-TODAY-CCYY           PIC 9(4).
012900     05  WS-TODAY-MMDD           PIC 9(4).
013000* KEPT FOR THE OVERNIGHT AUDIT DUMP THAT SPOT-CHECKS A SAMPLE OF
013100* EXPIRED RESERVATIONS AGAINST THE FICHE -- SEE LB-0038.
013200 01  WS-EXPIRED-SAMPLE-COUNT     PIC 9(4)  VALUE ZERO.
013300 01  WS-EXPIRED-SAMPLE-COUNT-R REDEFINES WS-EXPIRED-SAMPLE-COUNT.
013400     05  WS-SAMPLE-HUND          PIC 99.
013500     05  WS-SAMPLE-LOW           PIC 99.
013600 01  WS-ERROR-MESSAGE        PIC X(56) VALUE SPACES.
013700     COPY RUNDATE.
013800     COPY RESVREC.
013900     COPY REJLINE.
014000     COPY RPTLINE.
014100*================================================================
014200 PROCEDURE DIVISION.
014300*================================================================
014400 0000-MAIN-CONTROL.
014500     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
014600     PERFORM 0150-SORT-RESERVATIONS THRU 0150-EXIT.
014700     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
014800     PERFORM 1000-READ-RESV-SRT THRU 1000-EXIT.
014900     PERFORM 2000-PROCESS-RESV THRU 2000-EXIT
015000             UNTIL WS-RESV-EOF-YES.
015100     PERFORM 8000-REPORT-RESV-SECTION THRU 8000-EXIT.
015200     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
015300     GOBACK.
015400
015500 0100-INITIALIZE.
015600     ACCEPT WS-SYSTEM-DATE-YYMMDD FROM DATE.
015700     IF WS-SYS-YY < WS-CENTURY-CUTOFF
015800         MOVE 20 TO WS-RUN-DATE-CC
015900     ELSE
016000         MOVE 19 TO WS-RUN-DATE-CC
016100     END-IF.
016200     MOVE WS-SYS-YY TO WS-RUN-DATE-YY.
016300     MOVE WS-SYS-MM TO WS-RUN-DATE-MM.
016400     MOVE WS-SYS-DD TO WS-RUN-DATE-DD.
016500     COMPUTE WS-TODAY-CCYYMMDD = WS-RUN-DATE-CCYYMMDD.
016600     MOVE ZERO TO WS-RESV-READ, WS-RESV-EXPIRED.
016700     MOVE ZERO TO WS-RESV-FULFILLED, WS-RESV-CANCELED.
016800     MOVE ZERO TO WS-EXPIRED-SAMPLE-COUNT.
016900 0100-EXIT.
017000     EXIT.
017100
017200 0150-SORT-RESERVATIONS.
017300     SORT SORT-WORK
017400             ON ASCENDING KEY WK-BOOK-ISBN WK-RESERVATION-DATE
017500             USING RESERVATION-IN
017600             GIVING RESV-SRT.
017700 0150-EXIT.
017800     EXIT.
017900
018000 0200-OPEN-FILES.
018100     OPEN INPUT  RESV-SRT.
018200     OPEN OUTPUT RESERVATION-OUT.
018300     OPEN EXTEND REJECTS-OUT.
018400     OPEN EXTEND CONTROL-REPORT-OUT.
018500     IF NOT WS-RESV-SRT-OK
018600         DISPLAY 'RESVPROC: ERROR OPENING RESV-SRT, STATUS='
018700             WS-RESV-SRT-STATUS
018800         MOVE 16 TO RETURN-CODE
018900         MOVE 'Y' TO WS-RESV-EOF-SW
019000     END-IF.
019100 0200-EXIT.
019200     EXIT.
019300
019400 1000-READ-RESV-SRT.
019500     READ RESV-SRT INTO RS-RESERVATION-REC
019600         AT END
019700             MOVE 'Y' TO WS-RESV-EOF-SW
019800         NOT AT END
019900             ADD 1 TO WS-RESV-READ
020000     END-READ.
020100 1000-EXIT.
020200     EXIT.
020300
020400 2000-PROCESS-RESV.
020500     MOVE 'N' TO WS-REJECT-SW.
020600     MOVE SPACES TO WS-ERROR-MESSAGE.
020700     PERFORM 2010-VALIDATE-RESV THRU 2010-EXIT.
020800     IF WS-RECORD-REJECTED
020900         PERFORM 3100-WRITE-REJECT THRU 3100-EXIT
021000     ELSE
021100         PERFORM 2500-CHECK-EXPIRATION THRU 2500-EXIT
021200         PERFORM 2700-APPLY-FULFILL-CANCEL THRU 2700-EXIT
021300         PERFORM 3000-WRITE-RESV-OUT THRU 3000-EXIT
021400     END-IF.
021500     PERFORM 1000-READ-RESV-SRT THRU 1000-EXIT.
021600 2000-EXIT.
021700     EXIT.
021800
021900 2010-VALIDATE-RESV.
022000     IF RS-EXPIRATION-DATE < RS-RESERVATION-DATE
022100         MOVE 'Y' TO WS-REJECT-SW
022200         MOVE 'EXPIRATION DATE PRECEDES RESV DATE'
022300             TO WS-ERROR-MESSAGE
022400     END-IF.
022500 2010-EXIT.
022600     EXIT.
022700
022800 2500-CHECK-EXPIRATION.
022900*    A PENDING RESERVATION PASSES ITS EXPIRATION DATE ON ITS OWN,
023000*    WITHOUT ANY ACTION CODE FROM THE DESK -- THE SWEEP RUNS
023100*    BEFORE THE ACTION CODE IS HONORED (LB-0038).
023200     IF RS-STATUS-PENDING
023300        AND WS-TODAY-CCYYMMDD > RS-EXPIRATION-DATE
023400         MOVE 'EXPIRED' TO RS-STATUS
023500         ADD 1 TO WS-RESV-EXPIRED
023600         ADD 1 TO WS-EXPIRED-SAMPLE-COUNT
023700     END-IF.
023800 2500-EXIT.
023900     EXIT.
024000
024100 2700-APPLY-FULFILL-CANCEL.
024200     IF RS-ACTION-FULFILL
024300         IF RS-STATUS-PENDING
024400             MOVE 'FULFILLED' TO RS-STATUS
024500             ADD 1 TO WS-RESV-FULFILLED
024600         ELSE
024700             MOVE 'RS FULFILL NOT LEGAL, STATUS NOT PENDING'
024800                 TO RJ-ERROR-MSG
024900             PERFORM 3200-WRITE-ACTION-REJECT THRU 3200-EXIT
025000         END-IF
025100     END-IF.
025200     IF RS-ACTION-CANCEL
025300         IF RS-STATUS-PENDING
025400             MOVE 'CANCELED' TO RS-STATUS
025500             ADD 1 TO WS-RESV-CANCELED
025600         ELSE
025700             MOVE 'RS CANCEL NOT LEGAL, STATUS NOT PENDING'
025800                 TO RJ-ERROR-MSG
025900             PERFORM 3200-WRITE-ACTION-REJECT THRU 3200-EXIT
026000         END-IF
026100     END-IF.
026200 2700-EXIT.
026300     EXIT.
026400
026500 3000-WRITE-RESV-OUT.
026600     WRITE RESERVATION-OUT-REC FROM RS-RESERVATION-REC.
026700 3000-EXIT.
026800     EXIT.
026900
027000 3100-WRITE-REJECT.
027100     MOVE SPACES           TO RJ-REJECT-LINE.
027200     MOVE 'RESV'           TO RJ-UNIT-CODE.
027300     MOVE RS-MEMBER-EMAIL  TO RJ-KEY-DATA.
027400     MOVE WS-ERROR-MESSAGE TO RJ-ERROR-MSG.
027500     WRITE REJECTS-OUT-REC FROM RJ-REJECT-LINE.
027600 3100-EXIT.
027700     EXIT.
027800
027900* NOTE: AN ILLEGAL FULFILL/CANCEL DOES NOT BOUNCE THE RESERVATION
028000* ITSELF -- THE ROW STILL WRITES TO RESERVATION-OUT UNCHANGED;
028100* ONLY THE ATTEMPTED ACTION IS LOGGED TO REJECTS-OUT (LB-0081).
028200 3200-WRITE-ACTION-REJECT.
028300     MOVE SPACES           TO RJ-REJECT-LINE.
028400     MOVE 'RESV-ACT'       TO RJ-UNIT-CODE.
028500     MOVE RS-MEMBER-EMAIL  TO RJ-KEY-DATA.
028600     WRITE REJECTS-OUT-REC FROM RJ-REJECT-LINE.
028700 3200-EXIT.
028800     EXIT.
028900
029000 8000-REPORT-RESV-SECTION.
029100     MOVE 'RESERVATION PROCESSING' TO RP-SECTION-TITLE.
029200     WRITE CONTROL-REPORT-REC FROM RP-SECTION-HDR-LINE
029300             AFTER ADVANCING 1.
029400     MOVE 'RESERVATIONS READ'      TO RP-LABEL.
029500     MOVE WS-RESV-READ             TO RP-VALUE.
029600     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE
029700             AFTER ADVANCING 1.
029800     MOVE 'RESERVATIONS EXPIRED'   TO RP-LABEL.
029900     MOVE WS-RESV-EXPIRED          TO RP-VALUE.
030000     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE
030100             AFTER ADVANCING 1.
030200     MOVE 'RESERVATIONS FULFILLED' TO RP-LABEL.
030300     MOVE WS-RESV-FULFILLED        TO RP-VALUE.
030400     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE
030500             AFTER ADVANCING 1.
030600     MOVE 'RESERVATIONS CANCELED'  TO RP-LABEL.
030700     MOVE WS-RESV-CANCELED         TO RP-VALUE.
030800     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE
030900             AFTER ADVANCING 1.
031000 8000-EXIT.
031100     EXIT.
031200
031300 9000-CLOSE-FILES.
031400     CLOSE RESV-SRT, RESERVATION-OUT.
031500     CLOSE REJECTS-OUT, CONTROL-REPORT-OUT.
031600 9000-EXIT.
031700     EXIT.
