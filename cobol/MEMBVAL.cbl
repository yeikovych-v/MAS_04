000100*=================================================================
000200* MEMBVAL
000300* PERSON/MEMBER VALIDATION AND EMAIL-UNIQUENESS PASS
000400* SECOND STEP OF THE NIGHTLY LIBRARY BATCH CONTROL RUN --
000500* EXTENDS REJECTS-OUT/CONTROL-REPORT-OUT OPENED BY BOOKVAL.
000600*=================================================================
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     MEMBVAL.
000900 AUTHOR.         D. K. PRICE.
001000 INSTALLATION.   SYSTEMS GROUP - LIBRARY DIVISION.
001100 DATE-WRITTEN.   04/02/1989.
001200 DATE-COMPILED.
001300 SECURITY.       COMPANY CONFIDENTIAL.
001400*----------------------------------------------------------------
001500* MAINTENANCE HISTORY
001600* DATE       BY   REQUEST    DESCRIPTION
001700* ---------- ---- ---------- ----------------------------------
001800* 04/02/89   DKP  LB-0013    INITIAL VERSION.  VALIDATES PERSON   CHGLOG01
001900*                           FIELDS AND MEMBER STATUS/BORROW       CHGLOG01
002000*                           LIMIT, WRITES MEMBER-OUT.             CHGLOG01
002100* 11/09/90   DKP  LB-0032    ADDED IN-RUN EMAIL DUPLICATE CHECK   CHGLOG01
002200*                           PER AUDIT FINDING LB-0031.            CHGLOG01
002300* 07/22/92   RTH  LB-0061    CLUB-NAME/READING-GROUP-NAME XOR     CHGLOG01
002400*                           EDIT ADDED -- BOTH MAY NOT BE SET.    CHGLOG01
002500* 01/14/95   RTH  LB-0081    BORROWED-ITEMS-COUNT LIMIT TABLE     CHGLOG01
002600*                           MADE STATUS-SENSITIVE (5/10/15) --    CHGLOG01
002700*                           WAS A FLAT LIMIT OF 10 BEFORE.        CHGLOG01
002800* 03/03/97   MPC  LB-0105    MEMBER PROCESSING SECTION ADDED TO   CHGLOG01
002900*                           THE SHARED CONTROL REPORT.            CHGLOG01
003000* 10/12/98   MPC  LB-Y2K1    YEAR-2000 REMEDIATION: RUN DATE AND  CHGLOG01
003100*                           DATE-OF-BIRTH CENTURY WINDOWING       CHGLOG01
003200*                           ADDED, SAME PATTERN AS BOOKVAL.       CHGLOG01
003300* 04/11/01   SNC  LB-0140    MINOR: REJECT MESSAGE TEXT ALIGNED   CHGLOG01
003400*                           WITH THE OTHER FIVE LIBRARY BATCH     CHGLOG01
003500*                           STEPS.                                CHGLOG01
003600*----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.   IBM-390.
004000 OBJECT-COMPUTER.   IBM-390.
004100 SPECIAL-NAMES.
004200         C01 IS TOP-OF-FORM
004300         CLASS WS-DIGIT-CLASS IS "0" THRU "9"
004400         UPSI-0 ON  STATUS IS WS-BLACKLIST-ECHO-ON
004500                    OFF STATUS IS WS-BLACKLIST-ECHO-OFF.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT MEMBER-IN       ASSIGN TO MEMBRIN
004900            ORGANIZATION IS LINE SEQUENTIAL
005000            FILE STATUS   IS WS-MEMBER-IN-STATUS.
005100     SELECT MEMBER-OUT      ASSIGN TO MEMBROUT
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS   IS WS-MEMBER-OUT-STATUS.
005400     SELECT REJECTS-OUT     ASSIGN TO REJECTS
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS   IS WS-REJECTS-STATUS.
005700     SELECT CONTROL-REPORT-OUT ASSIGN TO CTLRPT
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS   IS WS-REPORT-STATUS.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  MEMBER-IN
006300     RECORDING MODE IS F.
006400 01  MEMBER-IN-REC               PIC X(267).
006500 FD  MEMBER-OUT
006600     RECORDING MODE IS F.
006700 01  MEMBER-OUT-REC              PIC X(267).
006800 FD  REJECTS-OUT
006900     RECORDING MODE IS F.
007000 01  REJECTS-OUT-REC             PIC X(130).
007100 FD  CONTROL-REPORT-OUT
007200     RECORDING MODE IS F.
007300 01  CONTROL-REPORT-REC          PIC X(132).
007400 WORKING-STORAGE SECTION.
007500*----------------------------------------------------------------
007600* FILE STATUS AND END-OF-FILE SWITCHES
007700*----------------------------------------------------------------
007800 01  WS-FILE-STATUSES.
007900     05  WS-MEMBER-IN-STATUS     PIC XX.
008000         88  WS-MEMBER-IN-OK         VALUE '00'.
008100     05  WS-MEMBER-OUT-STATUS    PIC XX.
008200         88  WS-MEMBER-OUT-OK        VALUE '00'.
008300     05  WS-REJECTS-STATUS       PIC XX.
008400         88  WS-REJECTS-OK           VALUE '00'.
008500     05  WS-REPORT-STATUS        PIC XX.
008600         88  WS-REPORT-OK            VALUE '00'.
008700 01  WS-SWITCHES.
008800     05  WS-MEMBER-EOF-SW        PIC X     VALUE 'N'.
008900         88  WS-MEMBER-EOF-YES       VALUE 'Y'.
009000     05  WS-REJECT-SW            PIC X     VALUE 'N'.
009100         88  WS-RECORD-REJECTED      VALUE 'Y'.
009200     05  WS-EMAIL-FOUND-SW       PIC X     VALUE 'N'.
009300         88  WS-EMAIL-DUP            VALUE 'Y'.
009400*----------------------------------------------------------------
009500* RUN CONTROL TOTALS
009600*----------------------------------------------------------------
009700 01  WS-MEMBER-TOTALS.
009800     05  WS-MEMBERS-READ         PIC 9(6) COMP VALUE ZERO.
009900     05  WS-MEMBERS-ACCEPTED     PIC 9(6) COMP VALUE ZERO.
010000     05  WS-MEMBERS-REJECTED     PIC 9(6) COMP VALUE ZERO.
010100     05  WS-MEMBERS-BLACKLISTED  PIC 9(6) COMP VALUE ZERO.
010200*----------------------------------------------------------------
010300* IN-RUN EMAIL EXTENT TABLE -- LINEAR SCAN, NO INDEXED FILE
010400* SUPPORT ON THE GNUCOBOL BUILD.
010500*----------------------------------------------------------------
010600 01  WS-EMAIL-TABLE.
010700     05  WS-EMAIL-TAB-COUNT      PIC 9(5) COMP VALUE ZERO.
010800     05  WS-EMAIL-ENTRY OCCURS 9000 TIMES
010900                                  PIC X(60).
011000 01  WS-EMAIL-TAB-IDX        PIC 9(5) COMP VALUE ZERO.
011100*----------------------------------------------------------------
011200* STATUS-SENSITIVE BORROW LIMIT -- REGULAR/PREMIUM/VIP (LB-0081)
011300*----------------------------------------------------------------
011400 01  WS-BORROW-LIMIT            PIC 9(3) VALUE ZERO.
011500 01  WS-BORROW-LIMIT-AREA REDEFINES WS-BORROW-LIMIT.
011600     05  WS-BORROW-LIMIT-HUND    PIC 9.
011700     05  WS-BORROW-LIMIT-TENU    PIC 99.
011800*----------------------------------------------------------------
011900* DATE-OF-BIRTH REJECT TRACE WORK AREA -- SPLIT SO THE CENTURY
012000* AND YEAR OF A REJECTED DOB CAN BE ECHOED ON THE JOB LOG FOR
012100* DKP TO SPOT-CHECK AGAINST THE SOURCE EXTRACT (LB-Y2K1).
012200*----------------------------------------------------------------
012300 01  WS-DOB-CHECK-CCYY          PIC 9(4) VALUE ZERO.
012400 01  WS-DOB-CHECK-R REDEFINES WS-DOB-CHECK-CCYY.
012500     05  WS-DOB-CHECK-CC         PIC 99.
012600     05  WS-DOB-CHECK-YY         PIC 99.
012700 01  WS-EMAIL-AT-COUNT          PIC 9(2) COMP VALUE ZERO.
012800*----------------------------------------------------------------
012900* PHONE WORK AREA -- AREA-CODE SPLIT RESERVED FOR THE REGIONAL
013000* MAILING-LIST EXTRACT (LB-0061).
013100*----------------------------------------------------------------
013200 01  WS-PHONE-WORK              PIC X(20).
013300 01  WS-PHONE-WORK-R REDEFINES WS-PHONE-WORK.
013400     05  WS-PHONE-AREA-CODE      PIC X(3).
013500     05  WS-PHONE-REST           PIC X(17).
013600 01  WS-ERROR-MESSAGE        PIC X(56) VALUE SPACES.
013700     COPY RUNDATE.
013800     COPY MEMBREC.
013900     COPY REJLINE.
014000     COPY RPTLINE.
014100*================================================================
014200 PROCEDURE DIVISION.
014300*================================================================
014400 0000-MAIN-CONTROL.
014500     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
014600     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
014700     PERFORM 1000-READ-MEMBER-IN THRU 1000-EXIT.
014800     PERFORM 2000-PROCESS-MEMBER THRU 2000-EXIT
014900             UNTIL WS-MEMBER-EOF-YES.
015000     PERFORM 8000-REPORT-MEMBER-SECTION THRU 8000-EXIT.
015100     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
015200     GOBACK.
015300
015400 0100-INITIALIZE.
015500     ACCEPT WS-SYSTEM-DATE-YYMMDD FROM DATE.
015600     IF WS-SYS-YY < WS-CENTURY-CUTOFF
015700         MOVE 20 TO WS-RUN-DATE-CC
015800     ELSE
015900         MOVE 19 TO WS-RUN-DATE-CC
016000     END-IF.
016100     MOVE WS-SYS-YY TO WS-RUN-DATE-YY.
016200     MOVE WS-SYS-MM TO WS-RUN-DATE-MM.
016300     MOVE WS-SYS-DD TO WS-RUN-DATE-DD.
016400     MOVE ZERO TO WS-MEMBERS-READ, WS-MEMBERS-ACCEPTED,
016500                  WS-MEMBERS-REJECTED, WS-MEMBERS-BLACKLISTED,
016600                  WS-EMAIL-TAB-COUNT.
016700 0100-EXIT.
016800     EXIT.
016900
017000 0200-OPEN-FILES.
017100     OPEN INPUT  MEMBER-IN.
017200     OPEN OUTPUT MEMBER-OUT.
017300     OPEN EXTEND REJECTS-OUT.
017400     OPEN EXTEND CONTROL-REPORT-OUT.
017500     IF NOT WS-MEMBER-IN-OK
017600         DISPLAY 'MEMBVAL: ERROR OPENING MEMBER-IN, STATUS='
017700             WS-MEMBER-IN-STATUS
017800         MOVE 16 TO RETURN-CODE
017900         MOVE 'Y' TO WS-MEMBER-EOF-SW
018000     END-IF.
018100 0200-EXIT.
018200     EXIT.
018300
018400 1000-READ-MEMBER-IN.
018500     READ MEMBER-IN INTO MB-MEMBER-REC
018600         AT END
018700             MOVE 'Y' TO WS-MEMBER-EOF-SW
018800         NOT AT END
018900             ADD 1 TO WS-MEMBERS-READ
019000     END-READ.
019100 1000-EXIT.
019200     EXIT.
019300
019400 2000-PROCESS-MEMBER.
019500     MOVE 'N' TO WS-REJECT-SW.
019600     MOVE SPACES TO WS-ERROR-MESSAGE.
019700     PERFORM 2010-VALIDATE-NAMES THRU 2010-EXIT.
019800     PERFORM 2020-VALIDATE-DOB THRU 2020-EXIT.
019900     PERFORM 2030-VALIDATE-EMAIL THRU 2030-EXIT.
020000     PERFORM 2040-VALIDATE-EMAIL-DUP THRU 2040-EXIT.
020100     PERFORM 2050-VALIDATE-PHONE THRU 2050-EXIT.
020200     PERFORM 2060-VALIDATE-STATUS THRU 2060-EXIT.
020300     PERFORM 2070-VALIDATE-BORROW-LIMIT THRU 2070-EXIT.
020400     PERFORM 2080-VALIDATE-CLUB-XOR THRU 2080-EXIT.
020500     IF WS-RECORD-REJECTED
020600         PERFORM 3100-WRITE-REJECT THRU 3100-EXIT
020700         ADD 1 TO WS-MEMBERS-REJECTED
020800         IF MB-BLACKLISTED
020900             ADD 1 TO WS-MEMBERS-BLACKLISTED
021000         END-IF
021100     ELSE
021200         PERFORM 2090-ADD-EMAIL-TO-TABLE THRU 2090-EXIT
021300         PERFORM 3000-WRITE-MEMBER-OUT THRU 3000-EXIT
021400         ADD 1 TO WS-MEMBERS-ACCEPTED
021500         IF MB-BLACKLISTED
021600             ADD 1 TO WS-MEMBERS-BLACKLISTED
021700         END-IF
021800     END-IF.
021900     PERFORM 1000-READ-MEMBER-IN THRU 1000-EXIT.
022000 2000-EXIT.
022100     EXIT.
022200
022300 2010-VALIDATE-NAMES.
022400     IF MB-FIRST-NAME = SPACES
022500         MOVE 'Y' TO WS-REJECT-SW
022600         IF WS-ERROR-MESSAGE = SPACES
022700             MOVE 'FIRST NAME MUST NOT BE BLANK'
022800                 TO WS-ERROR-MESSAGE
022900         END-IF
023000     END-IF.
023100     IF MB-LAST-NAME = SPACES
023200         MOVE 'Y' TO WS-REJECT-SW
023300         IF WS-ERROR-MESSAGE = SPACES
023400             MOVE 'LAST NAME MUST NOT BE BLANK'
023500                 TO WS-ERROR-MESSAGE
023600         END-IF
023700     END-IF.
023800 2010-EXIT.
023900     EXIT.
024000
024100 2020-VALIDATE-DOB.
024200*    NOT-NULL / NOT-FUTURE CHECK ONLY -- FULL ADULT/CHILD
024300*    PLAUSIBILITY WINDOWING IS A MANUAL REVIEW STEP.  COMPARE
024400*    THE WHOLE CCYYMMDD, NOT JUST CC/YY, SO A BIRTHDAY LATER
024500*    THIS YEAR THAN THE RUN DATE STILL REJECTS AS A FUTURE DOB.
024600     IF MB-DATE-OF-BIRTH = ZERO
024700        OR MB-DATE-OF-BIRTH > WS-RUN-DATE-CCYYMMDD
024800         MOVE 'Y' TO WS-REJECT-SW
024900         MOVE MB-DOB-CC TO WS-DOB-CHECK-CC
025000         MOVE MB-DOB-YY TO WS-DOB-CHECK-YY
025100         DISPLAY 'MEMBVAL: DOB REJECT, YEAR=' WS-DOB-CHECK-CCYY
025200         IF WS-ERROR-MESSAGE = SPACES
025300             MOVE 'DATE OF BIRTH MISSING OR FUTURE'
025400                 TO WS-ERROR-MESSAGE
025500         END-IF
025600     END-IF.
025700 2020-EXIT.
025800     EXIT.
025900
026000 2030-VALIDATE-EMAIL.
026100     MOVE ZERO TO WS-EMAIL-AT-COUNT.
026200     INSPECT MB-EMAIL TALLYING WS-EMAIL-AT-COUNT
026300             FOR ALL '@'.
026400     IF MB-EMAIL = SPACES
026500        OR WS-EMAIL-AT-COUNT NOT = 1
026600         MOVE 'Y' TO WS-REJECT-SW
026700         IF WS-ERROR-MESSAGE = SPACES
026800             MOVE 'INVALID OR MISSING EMAIL'
026900                 TO WS-ERROR-MESSAGE
027000         END-IF
027100     END-IF.
027200 2030-EXIT.
027300     EXIT.
027400
027500 2040-VALIDATE-EMAIL-DUP.
027600     MOVE 'N' TO WS-EMAIL-FOUND-SW.
027700     PERFORM 2041-SEARCH-EMAIL-TABLE THRU 2041-EXIT
027800             VARYING WS-EMAIL-TAB-IDX FROM 1 BY 1
027900             UNTIL WS-EMAIL-TAB-IDX > WS-EMAIL-TAB-COUNT
028000                OR WS-EMAIL-DUP.
028100     IF WS-EMAIL-DUP
028200         MOVE 'Y' TO WS-REJECT-SW
028300         IF WS-ERROR-MESSAGE = SPACES
028400             MOVE 'DUPLICATE EMAIL IN RUN'
028500                 TO WS-ERROR-MESSAGE
028600         END-IF
028700     END-IF.
028800 2040-EXIT.
028900     EXIT.
029000
029100 2041-SEARCH-EMAIL-TABLE.
029200     IF WS-EMAIL-ENTRY (WS-EMAIL-TAB-IDX) = MB-EMAIL
029300         MOVE 'Y' TO WS-EMAIL-FOUND-SW
029400     END-IF.
029500 2041-EXIT.
029600     EXIT.
029700
029800 2050-VALIDATE-PHONE.
029900     MOVE MB-PHONE-NUMBER TO WS-PHONE-WORK.
030000     IF MB-PHONE-NUMBER = SPACES
030100         MOVE 'Y' TO WS-REJECT-SW
030200         IF WS-ERROR-MESSAGE = SPACES
030300             MOVE 'INVALID OR MISSING PHONE NUMBER'
030400                 TO WS-ERROR-MESSAGE
030500         END-IF
030600     END-IF.
030700 2050-EXIT.
030800     EXIT.
030900
031000 2060-VALIDATE-STATUS.
031100     IF NOT MB-STATUS-REGULAR
031200        AND NOT MB-STATUS-PREMIUM
031300        AND NOT MB-STATUS-VIP
031400         MOVE 'Y' TO WS-REJECT-SW
031500         IF WS-ERROR-MESSAGE = SPACES
031600             MOVE 'STATUS MUST BE REGULAR/PREMIUM/VIP'
031700                 TO WS-ERROR-MESSAGE
031800         END-IF
031900     END-IF.
032000 2060-EXIT.
032100     EXIT.
032200
032300 2070-VALIDATE-BORROW-LIMIT.
032400*    STATUS-SENSITIVE MAX (LB-0081).  A DOWNGRADE IS NOT A
032500*    SEPARATE TRANSACTION ON THIS FLAT EXTRACT -- MEMBER-IN
032600*    CARRIES ONLY THE CURRENT STATUS AND COUNT, NOT A PRIOR
032700*    STATUS, SO THE MAX-FOR-CURRENT-STATUS TEST ALSO COVERS
032800*    ANY DOWNGRADE CASE ON ITS OWN.
032900     EVALUATE TRUE
033000         WHEN MB-STATUS-REGULAR
033100             MOVE 5  TO WS-BORROW-LIMIT
033200         WHEN MB-STATUS-PREMIUM
033300             MOVE 10 TO WS-BORROW-LIMIT
033400         WHEN MB-STATUS-VIP
033500             MOVE 15 TO WS-BORROW-LIMIT
033600         WHEN OTHER
033700             MOVE 0  TO WS-BORROW-LIMIT
033800     END-EVALUATE.
033900     IF MB-BORROWED-ITEMS-COUNT > WS-BORROW-LIMIT
034000         MOVE 'Y' TO WS-REJECT-SW
034100         IF WS-ERROR-MESSAGE = SPACES
034200             MOVE 'BORROWED ITEMS EXCEED STATUS MAX'
034300                 TO WS-ERROR-MESSAGE
034400         END-IF
034500     END-IF.
034600 2070-EXIT.
034700     EXIT.
034800
034900 2080-VALIDATE-CLUB-XOR.
035000     IF MB-CLUB-NAME NOT = SPACES
035100        AND MB-READING-GROUP-NAME NOT = SPACES
035200         MOVE 'Y' TO WS-REJECT-SW
035300         IF WS-ERROR-MESSAGE = SPACES
035400             MOVE 'CLUB/READING-GROUP MUTUALLY EXCLUSIVE'
035500                 TO WS-ERROR-MESSAGE
035600         END-IF
035700     END-IF.
035800 2080-EXIT.
035900     EXIT.
036000
036100 2090-ADD-EMAIL-TO-TABLE.
036200     IF WS-EMAIL-TAB-COUNT < 9000
036300         ADD 1 TO WS-EMAIL-TAB-COUNT
036400         MOVE MB-EMAIL TO WS-EMAIL-ENTRY (WS-EMAIL-TAB-COUNT)
036500     END-IF.
036600 2090-EXIT.
036700     EXIT.
036800
036900 3000-WRITE-MEMBER-OUT.
037000     WRITE MEMBER-OUT-REC FROM MB-MEMBER-REC.
037100 3000-EXIT.
037200     EXIT.
037300
037400 3100-WRITE-REJECT.
037500     MOVE SPACES           TO RJ-REJECT-LINE.
037600     MOVE 'MEMBER'         TO RJ-UNIT-CODE.
037700     MOVE MB-EMAIL         TO RJ-KEY-DATA.
037800     MOVE WS-ERROR-MESSAGE TO RJ-ERROR-MSG.
037900     WRITE REJECTS-OUT-REC FROM RJ-REJECT-LINE.
038000 3100-EXIT.
038100     EXIT.
038200
038300 8000-REPORT-MEMBER-SECTION.
038400     MOVE 'MEMBER PROCESSING' TO RP-SECTION-TITLE.
038500     WRITE CONTROL-REPORT-REC FROM RP-SECTION-HDR-LINE
038600             AFTER ADVANCING 1.
038700     MOVE 'MEMBERS READ'       TO RP-LABEL.
038800     MOVE WS-MEMBERS-READ      TO RP-VALUE.
038900     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE
039000             AFTER ADVANCING 1.
039100     MOVE 'MEMBERS ACCEPTED'   TO RP-LABEL.
039200     MOVE WS-MEMBERS-ACCEPTED  TO RP-VALUE.
039300     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE
039400             AFTER ADVANCING 1.
039500     MOVE 'MEMBERS REJECTED'   TO RP-LABEL.
039600     MOVE WS-MEMBERS-REJECTED  TO RP-VALUE.
039700     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE
039800             AFTER ADVANCING 1.
039900     MOVE 'MEMBERS BLACKLISTED' TO RP-LABEL.
040000     MOVE WS-MEMBERS-BLACKLISTED TO RP-VALUE.
040100     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE
040200             AFTER ADVANCING 1.
040300 8000-EXIT.
040400     EXIT.
040500
040600 9000-CLOSE-FILES.
040700     CLOSE MEMBER-IN, MEMBER-OUT, REJECTS-OUT, CONTROL-REPORT-OUT.
040800 9000-EXIT.
040900     EXIT.
