000100*=================================================================
000200* LOANPROC
000300* LOAN PROCESSING -- SORT BY LOAN-DATE, THEN OVERDUE/LATE-FEE PASS
000400* THIRD STEP OF THE NIGHTLY LIBRARY BATCH CONTROL RUN --
000500* EXTENDS REJECTS-OUT/CONTROL-REPORT-OUT OPENED BY BOOKVAL.
000600*=================================================================
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     LOANPROC.
000900 AUTHOR.         R. T. HAAS.
001000 INSTALLATION.   SYSTEMS GROUP - LIBRARY DIVISION.
001100 DATE-WRITTEN.   05/11/1989.
001200 DATE-COMPILED.
001300 SECURITY.       COMPANY CONFIDENTIAL.
001400*----------------------------------------------------------------
001500* MAINTENANCE HISTORY
001600* DATE       BY   REQUEST    DESCRIPTION
001700* ---------- ---- ---------- ----------------------------------
001800* 05/11/89   RTH  LB-0014    INITIAL VERSION.  SORTS LOAN-IN BY   CHGLOG01
001900*                           LOAN-DATE, VALIDATES DUE/RETURN       CHGLOG01
002000*                           DATES, WRITES LOAN-OUT.               CHGLOG01
002100* 12/01/90   RTH  LB-0033    OVERDUE CHECK AND LATE-FEE CALC      CHGLOG01
002200*                           ADDED -- SEE ROUTINE 2500 SERIES.     CHGLOG01
002300* 08/14/93   MPC  LB-0069    JULIAN-DAY ROUTINE SPLIT INTO ITS    CHGLOG01
002400*                           OWN PARAGRAPHS SO LOANPROC AND ANY    CHGLOG01
002500*                           FUTURE OVERDUE JOB CAN SHARE THE      CHGLOG01
002600*                           LOGIC BY COPY-AND-PASTE.              CHGLOG01
002700* 03/03/97   MPC  LB-0106    LOAN PROCESSING SECTION ADDED TO     CHGLOG01
002800*                           THE SHARED CONTROL REPORT, WITH       CHGLOG01
002900*                           TOTAL-LATE-FEES CONTROL TOTAL.        CHGLOG01
003000* 10/19/98   MPC  LB-Y2K1    YEAR-2000 REMEDIATION: JULIAN-DAY    CHGLOG01
003100*                           ROUTINE NOW CENTURY-AWARE (CCYY),     CHGLOG01
003200*                           NOT A 2-DIGIT YEAR AS ORIGINALLY      CHGLOG01
003300*                           WRITTEN.  SEE LB-0069 ROUTINE.        CHGLOG01
003400* 04/11/01   SNC  LB-0141    MINOR: REJECT MESSAGE TEXT ALIGNED   CHGLOG01
003500*                           WITH THE OTHER FIVE LIBRARY BATCH     CHGLOG01
003600*                           STEPS.                                CHGLOG01
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-390.
004100 OBJECT-COMPUTER.   IBM-390.
004200 SPECIAL-NAMES.
004300         C01 IS TOP-OF-FORM
004400         CLASS WS-SIGN-CLASS IS "+", "-"
004500         UPSI-0 ON  STATUS IS WS-OVERDUE-ECHO-ON
004600                    OFF STATUS IS WS-OVERDUE-ECHO-OFF.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT LOAN-IN         ASSIGN TO LOANIN
005000            ORGANIZATION IS LINE SEQUENTIAL
005100            FILE STATUS   IS WS-LOAN-IN-STATUS.
005200     SELECT LOAN-SRT        ASSIGN TO LOANSRT
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS   IS WS-LOAN-SRT-STATUS.
005500     SELECT SORT-WORK       ASSIGN TO SRTWK01.
005600     SELECT LOAN-OUT        ASSIGN TO LOANOUT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS   IS WS-LOAN-OUT-STATUS.
005900     SELECT REJECTS-OUT     ASSIGN TO REJECTS
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS   IS WS-REJECTS-STATUS.
006200     SELECT CONTROL-REPORT-OUT ASSIGN TO CTLRPT
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS   IS WS-REPORT-STATUS.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  LOAN-IN
006800     RECORDING MODE IS F.
006900 01  LOAN-IN-REC                 PIC X(117).
007000 FD  LOAN-SRT
007100     RECORDING MODE IS F.
007200 01  LOAN-SRT-REC                PIC X(117).
007300 SD  SORT-WORK.
007400 01  WK-LOAN-REC.
007500     COPY LOANREC REPLACING LN- BY WK-.
007600 FD  LOAN-OUT
007700     RECORDING MODE IS F.
007800 01  LOAN-OUT-REC                PIC X(117).
007900 FD  REJECTS-OUT
008000     RECORDING MODE IS F.
008100 01  REJECTS-OUT-REC             PIC X(130).
008200 FD  CONTROL-REPORT-OUT
008300     RECORDING MODE IS F.
008400 01  CONTROL-REPORT-REC          PIC X(132).
008500 WORKING-STORAGE SECTION.
008600*----------------------------------------------------------------
008700* FILE STATUS AND END-OF-FILE SWITCHES
008800*----------------------------------------------------------------
008900 01  WS-FILE-STATUSES.
009000     05  WS-LOAN-IN-STATUS       PIC XX.
009100         88  WS-LOAN-IN-OK           VALUE '00'.
009200     05  WS-LOAN-SRT-STATUS      PIC XX.
009300         88  WS-LOAN-SRT-OK          VALUE '00'.
009400     05  WS-LOAN-OUT-STATUS      PIC XX.
009500         88  WS-LOAN-OUT-OK          VALUE '00'.
009600     05  WS-REJECTS-STATUS       PIC XX.
009700         88  WS-REJECTS-OK           VALUE '00'.
009800     05  WS-REPORT-STATUS        PIC XX.
009900         88  WS-REPORT-OK            VALUE '00'.
010000 01  WS-SWITCHES.
010100     05  WS-LOAN-EOF-SW          PIC X     VALUE 'N'.
010200         88  WS-LOAN-EOF-YES         VALUE 'Y'.
010300     05  WS-REJECT-SW            PIC X     VALUE 'N'.
010400         88  WS-RECORD-REJECTED      VALUE 'Y'.
010500*----------------------------------------------------------------
010600* RUN CONTROL TOTALS
010700*----------------------------------------------------------------
010800 01  WS-LOAN-TOTALS.
010900     05  WS-LOANS-READ           PIC 9(6) COMP VALUE ZERO.
011000     05  WS-LOANS-OVERDUE        PIC 9(6) COMP VALUE ZERO.
011100 01  WS-LATE-FEE-TOTAL           PIC 9(7)V99 COMP-3 VALUE ZERO.
011200* PACKED BYTES OF THE FEE TOTAL, KEPT VISIBLE SO 8000-REPORT-
011300* LOAN-SECTION CAN DUMP THEM TO SYSOUT IF THE TOTAL EVER COMES
011400* UP ZERO WITH OVERDUE LOANS ON THE RUN -- GIVES DKP A HEX
011500* LOOK AT THE FIELD WITHOUT A SEPARATE DEBUG COMPILE (LB-0069).
011600 01  WS-LATE-FEE-TOTAL-R REDEFINES WS-LATE-FEE-TOTAL PIC X(5).
011700*----------------------------------------------------------------
011800* JULIAN-DAY WORK AREA (LB-0069, MADE CENTURY-AWARE PER LB-Y2K1)
011900* -- USED TWICE PER LOAN, ONCE FOR DUE-DATE AND ONCE FOR TODAY,
012000* TO GET A WHOLE-DAY DIFFERENCE WITHOUT AN INTRINSIC FUNCTION.
012100*----------------------------------------------------------------
012200 01  WS-JULIAN-WORK.
012300     05  WS-JW-CCYY              PIC 9(4).
012400     05  WS-JW-CCYY-R REDEFINES WS-JW-CCYY.
012500         10  WS-JW-CC            PIC 99.
012600         10  WS-JW-YY            PIC 99.
012700     05  WS-JW-MM                PIC 99.
012800     05  WS-JW-DD                PIC 99.
012900     05  WS-JW-Y                 PIC S9(6) COMP.
013000     05  WS-JW-M                 PIC S9(4) COMP.
013100     05  WS-JW-TERM1             PIC S9(9) COMP.
013200     05  WS-JW-TERM2             PIC S9(9) COMP.
013300     05  WS-JW-TERM3             PIC S9(9) COMP.
013400     05  WS-JW-TERM4             PIC S9(9) COMP.
013500     05  WS-JW-JDN               PIC S9(9) COMP.
013600 01  WS-DUE-JDN                  PIC S9(9) COMP VALUE ZERO.
013700 01  WS-TODAY-JDN                PIC S9(9) COMP VALUE ZERO.
013800 01  WS-DAYS-LATE                PIC S9(5) COMP VALUE ZERO.
013900* KEPT FOR THE OVERDUE-AUDIT TRACE DKP RUNS BY HAND WHEN A
014000* CARDHOLDER DISPUTES A FEE (LB-0069) -- HUNDREDS/UNITS SPLIT
014100* MAKES THE PRINTED TRACE LINE UP WITH THE OLD FICHE FORMAT.
014200 01  WS-DAYS-LATE-DISPLAY        PIC 9(5)  VALUE ZERO.
014300 01  WS-DAYS-LATE-DISPLAY-R REDEFINES WS-DAYS-LATE-DISPLAY.
014400     05  WS-DAYS-LATE-HUND       PIC 9(3).
014500     05  WS-DAYS-LATE-LOW        PIC 99.
014600 01  WS-ERROR-MESSAGE        PIC X(56) VALUE SPACES.
014700     COPY RUNDATE.
014800     COPY LOANREC.
014900     COPY REJLINE.
015000     COPY RPTLINE.
015100*================================================================
015200 PROCEDURE DIVISION.
015300*================================================================
015400 0000-MAIN-CONTROL.
015500     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
015600     PERFORM 0150-SORT-LOANS THRU 0150-EXIT.
015700     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
015800     PERFORM 1000-READ-LOAN-SRT THRU 1000-EXIT.
015900     PERFORM 2000-PROCESS-LOAN THRU 2000-EXIT
016000             UNTIL WS-LOAN-EOF-YES.
016100     PERFORM 8000-REPORT-LOAN-SECTION THRU 8000-EXIT.
016200     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
016300     GOBACK.
016400
016500 0100-INITIALIZE.
016600     ACCEPT WS-SYSTEM-DATE-YYMMDD FROM DATE.
016700     IF WS-SYS-YY < WS-CENTURY-CUTOFF
016800         MOVE 20 TO WS-RUN-DATE-CC
016900     ELSE
017000         MOVE 19 TO WS-RUN-DATE-CC
017100     END-IF.
017200     MOVE WS-SYS-YY TO WS-RUN-DATE-YY.
017300     MOVE WS-SYS-MM TO WS-RUN-DATE-MM.
017400     MOVE WS-SYS-DD TO WS-RUN-DATE-DD.
017500     MOVE ZERO TO WS-LOANS-READ, WS-LOANS-OVERDUE.
017600     MOVE ZERO TO WS-LATE-FEE-TOTAL.
017700* COMPUTE THE RUN-DATE JULIAN DAY NUMBER ONCE -- SAME FOR EVERY
017800* LOAN.
017900     MOVE WS-RUN-DATE-CC TO WS-JW-CC.
018000     MOVE WS-RUN-DATE-YY TO WS-JW-YY.
018100     MOVE WS-RUN-DATE-MM TO WS-JW-MM.
018200     MOVE WS-RUN-DATE-DD TO WS-JW-DD.
018300     PERFORM 2550-CALC-JULIAN-DAY THRU 2550-EXIT.
018400     MOVE WS-JW-JDN TO WS-TODAY-JDN.
018500 0100-EXIT.
018600     EXIT.
018700
018800 0150-SORT-LOANS.
018900     SORT SORT-WORK
019000             ON ASCENDING KEY WK-LOAN-DATE
019100             USING LOAN-IN
019200             GIVING LOAN-SRT.
019300 0150-EXIT.
019400     EXIT.
019500
019600 0200-OPEN-FILES.
019700     OPEN INPUT  LOAN-SRT.
019800     OPEN OUTPUT LOAN-OUT.
019900     OPEN EXTEND REJECTS-OUT.
020000     OPEN EXTEND CONTROL-REPORT-OUT.
020100     IF NOT WS-LOAN-SRT-OK
020200         DISPLAY 'LOANPROC: ERROR OPENING LOAN-SRT, STATUS='
020300             WS-LOAN-SRT-STATUS
020400         MOVE 16 TO RETURN-CODE
020500         MOVE 'Y' TO WS-LOAN-EOF-SW
020600     END-IF.
020700 0200-EXIT.
020800     EXIT.
020900
021000 1000-READ-LOAN-SRT.
021100     READ LOAN-SRT INTO LN-LOAN-REC
021200         AT END
021300             MOVE 'Y' TO WS-LOAN-EOF-SW
021400         NOT AT END
021500             ADD 1 TO WS-LOANS-READ
021600     END-READ.
021700 1000-EXIT.
021800     EXIT.
021900
022000 2000-PROCESS-LOAN.
022100     MOVE 'N' TO WS-REJECT-SW.
022200     MOVE SPACES TO WS-ERROR-MESSAGE.
022300     PERFORM 2010-VALIDATE-DUE-DATE THRU 2010-EXIT.
022400     PERFORM 2020-VALIDATE-RETURN-DATE THRU 2020-EXIT.
022500     IF WS-RECORD-REJECTED
022600         PERFORM 3100-WRITE-REJECT THRU 3100-EXIT
022700     ELSE
022800         PERFORM 2500-CHECK-OVERDUE THRU 2500-EXIT
022900         PERFORM 3000-WRITE-LOAN-OUT THRU 3000-EXIT
023000     END-IF.
023100     PERFORM 1000-READ-LOAN-SRT THRU 1000-EXIT.
023200 2000-EXIT.
023300     EXIT.
023400
023500 2010-VALIDATE-DUE-DATE.
023600     IF LN-DUE-DATE < LN-LOAN-DATE
023700         MOVE 'Y' TO WS-REJECT-SW
023800         IF WS-ERROR-MESSAGE = SPACES
023900             MOVE 'DUE DATE PRECEDES LOAN DATE'
024000                 TO WS-ERROR-MESSAGE
024100         END-IF
024200     END-IF.
024300 2010-EXIT.
024400     EXIT.
024500
024600 2020-VALIDATE-RETURN-DATE.
024700     IF LN-RETURN-DATE NOT = ZERO
024800        AND LN-RETURN-DATE < LN-LOAN-DATE
024900         MOVE 'Y' TO WS-REJECT-SW
025000         IF WS-ERROR-MESSAGE = SPACES
025100             MOVE 'RETURN DATE PRECEDES LOAN DATE'
025200                 TO WS-ERROR-MESSAGE
025300         END-IF
025400     END-IF.
025500 2020-EXIT.
025600     EXIT.
025700
025800 2500-CHECK-OVERDUE.
025900     MOVE LN-DUE-CC TO WS-JW-CC.
026000     MOVE LN-DUE-YY TO WS-JW-YY.
026100     MOVE LN-DUE-MM TO WS-JW-MM.
026200     MOVE LN-DUE-DD TO WS-JW-DD.
026300     PERFORM 2550-CALC-JULIAN-DAY THRU 2550-EXIT.
026400     MOVE WS-JW-JDN TO WS-DUE-JDN.
026500     IF LN-RETURN-DATE = ZERO OR WS-TODAY-JDN > WS-DUE-JDN
026600         MOVE 'Y' TO LN-IS-OVERDUE
026700         ADD 1 TO WS-LOANS-OVERDUE
026800         COMPUTE WS-DAYS-LATE = WS-TODAY-JDN - WS-DUE-JDN
026900         IF WS-DAYS-LATE < ZERO
027000             MOVE ZERO TO WS-DAYS-LATE
027100         END-IF
027200         COMPUTE LN-LATE-FEE = WS-DAYS-LATE * 1.00
027300         ADD LN-LATE-FEE TO WS-LATE-FEE-TOTAL
027400         MOVE WS-DAYS-LATE TO WS-DAYS-LATE-DISPLAY
027500         IF WS-DAYS-LATE-HUND > ZERO
027600             DISPLAY 'LOANPROC: OVERDUE TRACE ' LN-MEMBER-EMAIL
027700                 ' H=' WS-DAYS-LATE-HUND ' L=' WS-DAYS-LATE-LOW
027800         END-IF
027900     ELSE
028000         MOVE 'N' TO LN-IS-OVERDUE
028100         MOVE ZERO TO LN-LATE-FEE
028200     END-IF.
028300 2500-EXIT.
028400     EXIT.
028500
028600 2550-CALC-JULIAN-DAY.
028700*    SHARED GREGORIAN-TO-JULIAN CONVERSION (LB-0069) -- CALLED
028800*    WITH WS-JW-CCYY/MM/DD SET, RETURNS WS-JW-JDN.  EACH TERM IS
028900*    TRUNCATED IN ITS OWN COMPUTE SO THE INTEGER DIVISION MATCHES
029000*    THE PUBLISHED ALGORITHM STEP FOR STEP.
029100     IF WS-JW-MM > 2
029200         MOVE WS-JW-CCYY TO WS-JW-Y
029300         MOVE WS-JW-MM   TO WS-JW-M
029400     ELSE
029500         COMPUTE WS-JW-Y = WS-JW-CCYY - 1
029600         COMPUTE WS-JW-M = WS-JW-MM + 12
029700     END-IF.
029800     COMPUTE WS-JW-TERM1 = 153 * (WS-JW-M - 3) + 2.
029900     COMPUTE WS-JW-TERM1 = WS-JW-TERM1 / 5.
030000     COMPUTE WS-JW-TERM2 = WS-JW-Y / 4.
030100     COMPUTE WS-JW-TERM3 = WS-JW-Y / 100.
030200     COMPUTE WS-JW-TERM4 = WS-JW-Y / 400.
030300     COMPUTE WS-JW-JDN = WS-JW-DD + WS-JW-TERM1
030400                       + (365 * WS-JW-Y) + WS-JW-TERM2
030500                       - WS-JW-TERM3 + WS-JW-TERM4
030600                       + 1721119.
030700 2550-EXIT.
030800     EXIT.
030900
031000 3000-WRITE-LOAN-OUT.
031100     WRITE LOAN-OUT-REC FROM LN-LOAN-REC.
031200 3000-EXIT.
031300     EXIT.
031400
031500 3100-WRITE-REJECT.
031600     MOVE SPACES           TO RJ-REJECT-LINE.
031700     MOVE 'LOAN'           TO RJ-UNIT-CODE.
031800     MOVE LN-MEMBER-EMAIL  TO RJ-KEY-DATA.
031900     MOVE WS-ERROR-MESSAGE TO RJ-ERROR-MSG.
032000     WRITE REJECTS-OUT-REC FROM RJ-REJECT-LINE.
032100 3100-EXIT.
032200     EXIT.
032300
032400 8000-REPORT-LOAN-SECTION.
032500     MOVE 'LOAN PROCESSING' TO RP-SECTION-TITLE.
032600     WRITE CONTROL-REPORT-REC FROM RP-SECTION-HDR-LINE
032700             AFTER ADVANCING 1.
032800     MOVE 'LOANS READ'         TO RP-LABEL.
032900     MOVE WS-LOANS-READ        TO RP-VALUE.
033000     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE
033100             AFTER ADVANCING 1.
033200     MOVE 'LOANS OVERDUE'      TO RP-LABEL.
033300     MOVE WS-LOANS-OVERDUE     TO RP-VALUE.
033400     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE
033500             AFTER ADVANCING 1.
033600     IF WS-LOANS-OVERDUE > ZERO
033700         AND WS-LATE-FEE-TOTAL = ZERO
033800         DISPLAY 'LOANPROC: FEE TOTAL ZERO WITH OVERDUE LOANS -- '
033900             'PACKED BYTES ' WS-LATE-FEE-TOTAL-R
034000     END-IF.
034100     MOVE 'TOTAL LATE FEES'    TO RP-M-LABEL.
034200     MOVE WS-LATE-FEE-TOTAL    TO RP-M-VALUE.
034300     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE-MONEY
034400             AFTER ADVANCING 1.
034500 8000-EXIT.
034600     EXIT.
034700
034800 9000-CLOSE-FILES.
034900     CLOSE LOAN-SRT, LOAN-OUT, REJECTS-OUT, CONTROL-REPORT-OUT.
035000 9000-EXIT.
035100     EXIT.
