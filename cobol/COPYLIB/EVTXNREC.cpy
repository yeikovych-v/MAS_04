000100*----------------------------------------------------------------
000200* EVTXNREC  -  EVENT ROSTER TRANSACTION RECORD (ET- PREFIX)
000300* USED ON EVENT-TXN-IN, ARRIVAL ORDER, ONE PER MEMBER ACTION.
000400*----------------------------------------------------------------
000500 01  ET-EVENT-TXN-REC.
000600     05  ET-EVENT-NAME           PIC X(60).
000700     05  ET-MEMBER-EMAIL         PIC X(60).
000800     05  ET-TXN-CODE             PIC X(10).
000900         88  ET-TXN-REGISTER         VALUE 'REGISTER'.
001000         88  ET-TXN-ATTEND           VALUE 'ATTEND'.
001100         88  ET-TXN-UNREGISTER       VALUE 'UNREGISTER'.
001200         88  ET-TXN-UNATTEND         VALUE 'UNATTEND'.
001300     05  FILLER                  PIC X(10).
