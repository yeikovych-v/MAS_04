000100*================================================================
000200* RUNDATE  -  SHARED RUN-DATE WORK AREA
000300* CENTURY-WINDOWED SO THE BATCH STREAM STAYS Y2K-SAFE ON A 2-DIGIT
000400* ACCEPT FROM DATE.  COPIED INTO EVERY LIBRARY BATCH PROGRAM.
000500*================================================================
000600 01  WS-RUN-DATE-AREA.
000700     05  WS-SYSTEM-DATE-YYMMDD.
000800         10  WS-SYS-YY           PIC 99.
000900         10  WS-SYS-MM           PIC 99.
001000         10  WS-SYS-DD           PIC 99.
001100     05  WS-CENTURY-CUTOFF       PIC 99   VALUE 50.
001200     05  WS-RUN-DATE-CCYYMMDD    PIC 9(8) VALUE ZEROS.
001300     05  WS-RUN-DATE-BROKEN REDEFINES WS-RUN-DATE-CCYYMMDD.
001400         10  WS-RUN-DATE-CC      PIC 99.
001500         10  WS-RUN-DATE-YY      PIC 99.
001600         10  WS-RUN-DATE-MM      PIC 99.
001700         10  WS-RUN-DATE-DD      PIC 99.
001800     05  FILLER                  PIC X(10).
