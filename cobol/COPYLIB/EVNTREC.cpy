000100*================================================================
000200* EVNTREC  -  EVENT MASTER RECORD (EV- PREFIX)
000300* USED ON EVENT-IN / EVENT-OUT.
000400*================================================================
000500 01  EV-EVENT-REC.
000600     05  EV-EVENT-NAME           PIC X(60).
000700     05  EV-START-TIME           PIC 9(12).
000800     05  EV-START-TIME-R REDEFINES EV-START-TIME.
000900         10  EV-START-CC         PIC 99.
001000         10  EV-START-YY         PIC 99.
001100         10  EV-START-MM         PIC 99.
001200         10  EV-START-DD         PIC 99.
001300         10  EV-START-HH         PIC 99.
001400         10  EV-START-MIN        PIC 99.
001500     05  EV-END-TIME             PIC 9(12).
001600     05  EV-END-TIME-R REDEFINES EV-END-TIME.
001700         10  EV-END-CC           PIC 99.
001800         10  EV-END-YY           PIC 99.
001900         10  EV-END-MM           PIC 99.
002000         10  EV-END-DD           PIC 99.
002100         10  EV-END-HH           PIC 99.
002200         10  EV-END-MIN          PIC 99.
002300     05  EV-LOCATION             PIC X(60).
002400     05  EV-MAX-ATTENDEES        PIC 9(5).
002500     05  EV-REGISTERED-COUNT     PIC 9(5).
002600     05  EV-ATTENDED-COUNT       PIC 9(5).
002700     05  FILLER                  PIC X(15).
