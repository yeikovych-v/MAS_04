000100*----------------------------------------------------------------
000200* RGRPREC  -  READING GROUP MASTER RECORD (RG- PREFIX)
000300* USED ON READING-GROUP-IN / READING-GROUP-OUT.
000400*----------------------------------------------------------------
000500 01  RG-READING-GROUP-REC.
000600     05  RG-GROUP-NAME           PIC X(40).
000700     05  RG-FOCUS-CATEGORY       PIC X(12).
000800     05  RG-MAX-CAPACITY         PIC 9(5).
000900     05  RG-PARTICIPANT-COUNT    PIC 9(5).
001000     05  FILLER                  PIC X(10).
