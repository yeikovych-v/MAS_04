000100*----------------------------------------------------------------
000200* CLUBREC  -  CLUB MASTER RECORD (CL- PREFIX)
000300* USED ON CLUB-IN / CLUB-OUT.
000400*----------------------------------------------------------------
000500 01  CL-CLUB-REC.
000600     05  CL-CLUB-NAME            PIC X(40).
000700     05  CL-DESCRIPTION          PIC X(100).
000800     05  CL-REQUIRED-STATUS      PIC X(7).
000900         88  CL-REQ-STATUS-REGULAR   VALUE 'REGULAR'.
001000         88  CL-REQ-STATUS-PREMIUM   VALUE 'PREMIUM'.
001100         88  CL-REQ-STATUS-VIP       VALUE 'VIP'.
001200         88  CL-REQ-STATUS-NONE      VALUE SPACES.
001300     05  CL-MEMBER-COUNT         PIC 9(5).
001400     05  FILLER                  PIC X(10).
