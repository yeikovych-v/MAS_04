000100*================================================================
000200* RPTLINE  -  SHARED CONTROL-REPORT-OUT PRINT LINES (RP- PREFIX)
000300* 132-BYTE PRINT RECORDS, ONE COPYBOOK SHARED BY ALL SIX BATCH
000400* STEPS SO THE CONTROL REPORT READS AS ONE JOB, NOT SIX.
000500*================================================================
000600 01  RP-BANNER-LINE.
000700     05  FILLER                  PIC X(28)
000800             VALUE 'LIBRARY BATCH CONTROL REPORT'.
000900     05  FILLER                  PIC X(14) VALUE SPACES.
001000     05  FILLER                  PIC X(10) VALUE 'RUN DATE: '.
001100     05  RP-RUN-DATE             PIC X(10).
001200     05  FILLER                  PIC X(70) VALUE SPACES.
001300 01  RP-SECTION-HDR-LINE.
001400     05  RP-SECTION-TITLE        PIC X(40).
001500     05  FILLER                  PIC X(92) VALUE SPACES.
001600 01  RP-DETAIL-LINE.
001700     05  FILLER                  PIC X(2)  VALUE SPACES.
001800     05  RP-LABEL                PIC X(28).
001900     05  FILLER                  PIC X(3)  VALUE SPACES.
002000     05  RP-VALUE                PIC ZZZ,ZZ9.
002100     05  FILLER                  PIC X(91) VALUE SPACES.
002200 01  RP-DETAIL-LINE-MONEY.
002300     05  FILLER                  PIC X(2)  VALUE SPACES.
002400     05  RP-M-LABEL              PIC X(28).
002500     05  FILLER                  PIC X(3)  VALUE SPACES.
002600     05  RP-M-VALUE              PIC Z,ZZZ,ZZ9.99.
002700     05  FILLER                  PIC X(85) VALUE SPACES.
002800 01  RP-BLANK-LINE           PIC X(132) VALUE SPACES.
