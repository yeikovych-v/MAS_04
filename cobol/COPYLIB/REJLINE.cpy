000100*----------------------------------------------------------------
000200* REJLINE  -  REJECTS-OUT PRINT LINE (RJ- PREFIX)
000300* ECHOES THE REJECTED INPUT KEY PLUS THE VALIDATION MESSAGE.
000400* SHARED BY ALL SIX BATCH STEPS -- FIRST STEP OPENS OUTPUT,
000500* EVERY LATER STEP OPENS EXTEND SO ONE FILE COVERS THE WHOLE RUN.
000600*----------------------------------------------------------------
000700 01  RJ-REJECT-LINE.
000800     05  RJ-UNIT-CODE             PIC X(10).
000900     05  FILLER                  PIC X(2)  VALUE SPACES.
001000     05  RJ-KEY-DATA              PIC X(60).
001100     05  FILLER                  PIC X(2)  VALUE SPACES.
001200     05  RJ-ERROR-MSG             PIC X(56).
