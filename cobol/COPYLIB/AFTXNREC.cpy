000100*----------------------------------------------------------------
000200* AFTXNREC  -  CLUB / READING-GROUP AFFILIATION TRANSACTION
000300* RECORD (AF- PREFIX).  USED ON AFFILIATION-TXN-IN.
000400*----------------------------------------------------------------
000500 01  AF-AFFIL-TXN-REC.
000600     05  AF-MEMBER-EMAIL         PIC X(60).
000700     05  AF-TXN-CODE             PIC X(20).
000800         88  AF-TXN-JOIN-CLUB        VALUE 'JOIN-CLUB'.
000900         88  AF-TXN-JOIN-RGROUP      VALUE 'JOIN-READING-GROUP'.
001000         88  AF-TXN-LEAVE             VALUE 'LEAVE'.
001100     05  AF-TARGET-NAME          PIC X(40).
001200     05  FILLER                  PIC X(10).
