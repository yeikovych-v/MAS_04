000100*----------------------------------------------------------------
000200* PERSNREC  -  PERSON BASE FIELDS, COPIED INTO MEMBREC AT 05 LEVEL
000300*----------------------------------------------------------------
000400     05  MB-FIRST-NAME           PIC X(30).
000500     05  MB-LAST-NAME            PIC X(30).
000600     05  MB-DATE-OF-BIRTH        PIC 9(8).
000700     05  MB-DATE-OF-BIRTH-R REDEFINES MB-DATE-OF-BIRTH.
000800         10  MB-DOB-CC           PIC 99.
000900         10  MB-DOB-YY           PIC 99.
001000         10  MB-DOB-MM           PIC 99.
001100         10  MB-DOB-DD           PIC 99.
001200     05  MB-EMAIL                PIC X(60).
001300     05  MB-PHONE-NUMBER         PIC X(20).
