000100*================================================================
000200* RESVREC  -  RESERVATION RECORD (RS- PREFIX)
000300* USED ON RESERVATION-IN / RESERVATION-OUT, PROCESSED IN
000400* RESERVATION-DATE ORDER PER BOOK.  RS-ACTION-CODE CARRIES THE
000500* EXTERNAL FULFILL/CANCEL INSTRUCTION -- THERE IS NO SEPARATE
000600* TRANSACTION FILE FOR RESERVATIONS.
000700*================================================================
000800 01  RS-RESERVATION-REC.
000900     05  RS-MEMBER-EMAIL         PIC X(60).
001000     05  RS-BOOK-ISBN            PIC X(13).
001100     05  RS-RESERVATION-DATE     PIC 9(8).
001200     05  RS-RESV-DATE-R REDEFINES RS-RESERVATION-DATE.
001300         10  RS-RESV-CC          PIC 99.
001400         10  RS-RESV-YY          PIC 99.
001500         10  RS-RESV-MM          PIC 99.
001600         10  RS-RESV-DD          PIC 99.
001700     05  RS-EXPIRATION-DATE      PIC 9(8).
001800     05  RS-STATUS               PIC X(9).
001900         88  RS-STATUS-PENDING       VALUE 'PENDING'.
002000         88  RS-STATUS-FULFILLED     VALUE 'FULFILLED'.
002100         88  RS-STATUS-EXPIRED       VALUE 'EXPIRED'.
002200         88  RS-STATUS-CANCELED      VALUE 'CANCELED'.
002300     05  RS-ACTION-CODE          PIC X(8).
002400         88  RS-ACTION-NONE          VALUE SPACES.
002500         88  RS-ACTION-FULFILL       VALUE 'FULFILL'.
002600         88  RS-ACTION-CANCEL        VALUE 'CANCEL'.
002700     05  FILLER                  PIC X(10).
