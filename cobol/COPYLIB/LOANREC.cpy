000100*================================================================
000200* LOANREC  -  LOAN TRANSACTION RECORD (LN- PREFIX)
000300* USED ON LOAN-IN / LOAN-OUT, PROCESSED IN LOAN-DATE ORDER.
000400*================================================================
000500 01  LN-LOAN-REC.
000600     05  LN-MEMBER-EMAIL         PIC X(60).
000700     05  LN-BOOK-ISBN            PIC X(13).
000800     05  LN-LOAN-DATE            PIC 9(8).
000900     05  LN-LOAN-DATE-R REDEFINES LN-LOAN-DATE.
001000         10  LN-LOAN-CC          PIC 99.
001100         10  LN-LOAN-YY          PIC 99.
001200         10  LN-LOAN-MM          PIC 99.
001300         10  LN-LOAN-DD          PIC 99.
001400     05  LN-DUE-DATE             PIC 9(8).
001500     05  LN-DUE-DATE-R REDEFINES LN-DUE-DATE.
001600         10  LN-DUE-CC           PIC 99.
001700         10  LN-DUE-YY           PIC 99.
001800         10  LN-DUE-MM           PIC 99.
001900         10  LN-DUE-DD           PIC 99.
002000     05  LN-RETURN-DATE          PIC 9(8).
002100     05  LN-IS-OVERDUE           PIC X(1).
002200         88  LN-OVERDUE              VALUE 'Y'.
002300         88  LN-NOT-OVERDUE          VALUE 'N'.
002400     05  LN-LATE-FEE             PIC 9(5)V99 COMP-3.
002500     05  FILLER                  PIC X(15).
