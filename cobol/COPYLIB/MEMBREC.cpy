000100*================================================================
000200* MEMBREC  -  MEMBER MASTER RECORD (MB- PREFIX), PERSON IS-A
000300* FOLDED IN VIA COPY PERSNREC.  USED ON MEMBER-IN / MEMBER-OUT.
000400*================================================================
000500 01  MB-MEMBER-REC.
000600     COPY PERSNREC.
000700     05  MB-REGISTRATION-DATE    PIC 9(8).
000800     05  MB-STATUS               PIC X(7).
000900         88  MB-STATUS-REGULAR       VALUE 'REGULAR'.
001000         88  MB-STATUS-PREMIUM       VALUE 'PREMIUM'.
001100         88  MB-STATUS-VIP           VALUE 'VIP'.
001200     05  MB-BORROWED-ITEMS-COUNT PIC 9(3).
001300     05  MB-IS-BLACKLISTED       PIC X(1).
001400         88  MB-BLACKLISTED          VALUE 'Y'.
001500         88  MB-NOT-BLACKLISTED      VALUE 'N'.
001600     05  MB-CLUB-NAME            PIC X(40).
001700     05  MB-READING-GROUP-NAME   PIC X(40).
001800     05  FILLER                  PIC X(20).
