000100*================================================================
000200* BOOKREC  -  BOOK CATALOGUE MASTER RECORD (BK- PREFIX)
000300* USED ON BOOK-IN / BOOK-OUT.  LINE SEQUENTIAL, FIXED LENGTH.
000400*================================================================
000500 01  BK-BOOK-REC.
000600     05  BK-ISBN                 PIC X(13).
000700     05  BK-TITLE                PIC X(100).
000800     05  BK-AUTHOR               PIC X(60).
000900     05  BK-PUBLICATION-YEAR     PIC 9(4).
001000     05  BK-CATEGORY             PIC X(12).
001100     05  BK-PAGE-COUNT           PIC 9(5).
001200     05  BK-RATING               PIC 9V99.
001300     05  BK-RATING-R REDEFINES BK-RATING.
001400         10  BK-RATING-WHOLE     PIC 9.
001500         10  BK-RATING-DECIMAL   PIC 99.
001600     05  BK-TOTAL-LOANS          PIC 9(5).
001700     05  BK-TOTAL-RESERVATIONS   PIC 9(5).
001800     05  FILLER                  PIC X(20).
