000100*=================================================================
000200* EVNTROST
000300* EVENT ROSTER -- LOADS EVENT-IN INTO A WORKING TABLE, THEN
000400* APPLIES REGISTER/ATTEND/UNREGISTER/UNATTEND TXNS IN ORDER.
000500* FIFTH STEP OF THE NIGHTLY LIBRARY BATCH CONTROL RUN.
000600*=================================================================
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     EVNTROST.
000900 AUTHOR.         M. P. CHIN.
001000 INSTALLATION.   SYSTEMS GROUP - LIBRARY DIVISION.
001100 DATE-WRITTEN.   09/08/1994.
001200 DATE-COMPILED.
001300 SECURITY.       COMPANY CONFIDENTIAL.
001400*----------------------------------------------------------------
001500* MAINTENANCE HISTORY
001600* DATE       BY   REQUEST    DESCRIPTION
001700* ---------- ---- ---------- ----------------------------------
001800* 09/08/94   MPC  LB-0083    INITIAL VERSION.  LOADS EVENT-IN TO  CHGLOG01
001900*                           A WORKING TABLE AND VALIDATES NAME,   CHGLOG01
002000*                           LOCATION, TIMES AND MAX-ATTENDEES.    CHGLOG01
002100* 09/29/94   MPC  LB-0084    EVENT-TXN-IN PASS ADDED -- REGISTER  CHGLOG01
002200*                           AND ATTEND HONORED AGAINST THE        CHGLOG01
002300*                           IN-MEMORY ROSTER PER EVENT.           CHGLOG01
002400* 04/17/95   MPC  LB-0091    UNREGISTER AND UNATTEND TRANSACTION  CHGLOG01
002500*                           CODES ADDED PER CIRCULATION DESK      CHGLOG01
002600*                           REQUEST -- NOT COUNTED IN THE         CHGLOG01
002700*                           CONTROL TOTALS, PER MEMO 95-04.       CHGLOG01
002800* 03/03/97   MPC  LB-0108    EVENT PROCESSING SECTION ADDED TO    CHGLOG01
002900*                           THE SHARED CONTROL REPORT.            CHGLOG01
003000* 10/26/98   MPC  LB-Y2K1    YEAR-2000 REMEDIATION SWEEP -- NO    CHGLOG01
003100*                           DATE ARITHMETIC IN THIS STEP, BUT     CHGLOG01
003200*                           RUNDATE IS NOW CENTURY-WINDOWED       CHGLOG01
003300*                           FOR CONSISTENCY WITH THE OTHER        CHGLOG01
003400*                           FIVE STEPS.                           CHGLOG01
003500* 04/11/01   SNC  LB-0143    MINOR: REJECT MESSAGE TEXT ALIGNED   CHGLOG01
003600*                           WITH THE OTHER FIVE LIBRARY BATCH     CHGLOG01
003700*                           STEPS.                                CHGLOG01
003800*----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.   IBM-390.
004200 OBJECT-COMPUTER.   IBM-390.
004300 SPECIAL-NAMES.
004400         C01 IS TOP-OF-FORM
004500         CLASS WS-TXN-CLASS IS "R", "A", "U"
004600         UPSI-0 ON  STATUS IS WS-ROSTER-ECHO-ON
004700                    OFF STATUS IS WS-ROSTER-ECHO-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT EVENT-IN        ASSIGN TO EVNTIN
005100            ORGANIZATION IS LINE SEQUENTIAL
005200            FILE STATUS   IS WS-EVENT-IN-STATUS.
005300     SELECT EVENT-TXN-IN    ASSIGN TO EVTXNIN
005400            ORGANIZATION IS LINE SEQUENTIAL
005500            FILE STATUS   IS WS-EVENT-TXN-STATUS.
005600     SELECT EVENT-OUT       ASSIGN TO EVNTOUT
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS   IS WS-EVENT-OUT-STATUS.
005900     SELECT REJECTS-OUT     ASSIGN TO REJECTS
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS   IS WS-REJECTS-STATUS.
006200     SELECT CONTROL-REPORT-OUT ASSIGN TO CTLRPT
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS   IS WS-REPORT-STATUS.
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  EVENT-IN
006800     RECORDING MODE IS F.
006900 01  EVENT-IN-REC                PIC X(174).
007000 FD  EVENT-TXN-IN
007100     RECORDING MODE IS F.
007200 01  EVENT-TXN-IN-REC            PIC X(140).
007300 FD  EVENT-OUT
007400     RECORDING MODE IS F.
007500 01  EVENT-OUT-REC               PIC X(174).
007600 FD  REJECTS-OUT
007700     RECORDING MODE IS F.
007800 01  REJECTS-OUT-REC             PIC X(130).
007900 FD  CONTROL-REPORT-OUT
008000     RECORDING MODE IS F.
008100 01  CONTROL-REPORT-REC          PIC X(132).
008200 WORKING-STORAGE SECTION.
008300*----------------------------------------------------------------
008400* FILE STATUS AND END-OF-FILE SWITCHES
008500*----------------------------------------------------------------
008600 01  WS-FILE-STATUSES.
008700     05  WS-EVENT-IN-STATUS      PIC XX.
008800         88  WS-EVENT-IN-OK          VALUE '00'.
008900     05  WS-EVENT-TXN-STATUS     PIC XX.
009000         88  WS-EVENT-TXN-OK         VALUE '00'.
009100     05  WS-EVENT-OUT-STATUS     PIC XX.
009200         88  WS-EVENT-OUT-OK         VALUE '00'.
009300     05  WS-REJECTS-STATUS       PIC XX.
009400         88  WS-REJECTS-OK           VALUE '00'.
009500     05  WS-REPORT-STATUS        PIC XX.
009600         88  WS-REPORT-OK            VALUE '00'.
009700 01  WS-SWITCHES.
009800     05  WS-EVENT-EOF-SW         PIC X     VALUE 'N'.
009900         88  WS-EVENT-EOF-YES        VALUE 'Y'.
010000     05  WS-TXN-EOF-SW           PIC X     VALUE 'N'.
010100         88  WS-TXN-EOF-YES          VALUE 'Y'.
010200     05  WS-EVENT-FOUND-SW       PIC X     VALUE 'N'.
010300         88  WS-EVENT-FOUND          VALUE 'Y'.
010400     05  WS-MEMBER-FOUND-SW      PIC X     VALUE 'N'.
010500         88  WS-MEMBER-FOUND         VALUE 'Y'.
010600*----------------------------------------------------------------
010700* RUN CONTROL TOTALS
010800*----------------------------------------------------------------
010900 01  WS-EVENT-TOTALS.
011000     05  WS-EVENTS-READ          PIC 9(6) COMP VALUE ZERO.
011100     05  WS-REGS-ACCEPTED        PIC 9(6) COMP VALUE ZERO.
011200     05  WS-REGS-REJECTED        PIC 9(6) COMP VALUE ZERO.
011300     05  WS-ATTEND-MARKED        PIC 9(6) COMP VALUE ZERO.
011400*----------------------------------------------------------------
011500* EVENT WORKING TABLE -- SIZED FOR THE BRANCHS NIGHTLY ROSTER
011600* CEILING (150 EVENTS, 150 SEATS EACH), PER FACILITIES POLICY
011700* FS-11.  A MEMBERS ROOM IN THE ROSTER IS ONLY TRACKED FOR
011800* MEMBERS TOUCHED BY TONIGHTS TRANSACTIONS -- THERE IS NO
011900* CARRY-OVER ROSTER FILE, SO EV-T-REGISTERED-COUNT CARRIES THE
012000* RUNNING TOTAL FROM EVENT-IN AND THE ROSTER ARRAY ONLY DECIDES
012100* IDEMPOTENCY WITHIN THIS RUN (LB-0084).
012200*----------------------------------------------------------------
012300 01  EV-TABLE.
012400     05  EV-TABLE-COUNT          PIC 9(4) COMP VALUE ZERO.
012500     05  EV-ENTRY OCCURS 150 TIMES INDEXED BY EV-IDX.
012600         10  EV-T-NAME               PIC X(60).
012700         10  EV-T-START-TIME         PIC 9(12).
012800         10  EV-T-END-TIME           PIC 9(12).
012900         10  EV-T-LOCATION           PIC X(60).
013000         10  EV-T-MAX-ATTENDEES      PIC 9(5).
013100         10  EV-T-REGISTERED-COUNT   PIC 9(5).
013200         10  EV-T-ATTENDED-COUNT     PIC 9(5).
013300         10  EV-T-MEMBER-COUNT       PIC 9(4) COMP.
013400         10  EV-T-MEMBER OCCURS 150 TIMES INDEXED BY EV-M-IDX.
013500             15  EV-M-EMAIL              PIC X(60).
013600             15  EV-M-REGISTERED         PIC X(1).
013700                 88  EV-M-IS-REGISTERED      VALUE 'Y'.
013800             15  EV-M-ATTENDED           PIC X(1).
013900                 88  EV-M-IS-ATTENDED        VALUE 'Y'.
014000*----------------------------------------------------------------
014100* MISC WORK AREAS
014200*----------------------------------------------------------------
014300 01  WS-MAX-CHECK-AREA           PIC 9(5)  VALUE ZERO.
014400 01  WS-MAX-CHECK-AREA-R REDEFINES WS-MAX-CHECK-AREA.
014500     05  WS-MAX-CHECK-HI         PIC 9(3).
014600     05  WS-MAX-CHECK-LO         PIC 99.
014700* KEPT SO A HAND-PATCH CAN ECHO THE FIRST FOUR/LAST SIX OF A
014800* TXN CODE TO THE OPERATOR CONSOLE WHEN THE ROSTER LOOKS WRONG.
014900 01  WS-TXN-CODE-SAVE            PIC X(10) VALUE SPACES.
015000 01  WS-TXN-CODE-SAVE-R REDEFINES WS-TXN-CODE-SAVE.
015100     05  WS-TXN-CODE-FIRST4      PIC X(4).
015200     05  WS-TXN-CODE-REST        PIC X(6).
015300 01  WS-ROSTER-SLOT-CHECK        PIC 9(4)  VALUE ZERO.
015400 01  WS-ROSTER-SLOT-CHECK-R REDEFINES WS-ROSTER-SLOT-CHECK.
015500     05  WS-ROSTER-SLOT-HI       PIC 99.
015600     05  WS-ROSTER-SLOT-LO       PIC 99.
015700 01  WS-ERROR-MESSAGE        PIC X(56) VALUE SPACES.
015800     COPY RUNDATE.
015900     COPY EVNTREC.
016000     COPY EVTXNREC.
016100     COPY REJLINE.
016200     COPY RPTLINE.
016300*================================================================
016400 PROCEDURE DIVISION.
016500*================================================================
016600 0000-MAIN-CONTROL.
016700     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
016800     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
016900     PERFORM 1000-READ-EVENT THRU 1000-EXIT.
017000     PERFORM 1100-LOAD-EVENT-TABLE THRU 1100-EXIT
017100             UNTIL WS-EVENT-EOF-YES.
017200     PERFORM 1500-READ-EVENT-TXN THRU 1500-EXIT.
017300     PERFORM 2000-PROCESS-EVENT-TXN THRU 2000-EXIT
017400             UNTIL WS-TXN-EOF-YES.
017500     PERFORM 3000-WRITE-EVENT-TABLE THRU 3000-EXIT
017600             VARYING EV-IDX FROM 1 BY 1
017700             UNTIL EV-IDX > EV-TABLE-COUNT.
017800     PERFORM 8000-REPORT-EVENT-SECTION THRU 8000-EXIT.
017900     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
018000     GOBACK.
018100
018200 0100-INITIALIZE.
018300     ACCEPT WS-SYSTEM-DATE-YYMMDD FROM DATE.
018400     IF WS-SYS-YY < WS-CENTURY-CUTOFF
018500         MOVE 20 TO WS-RUN-DATE-CC
018600     ELSE
018700         MOVE 19 TO WS-RUN-DATE-CC
018800     END-IF.
018900     MOVE WS-SYS-YY TO WS-RUN-DATE-YY.
019000     MOVE WS-SYS-MM TO WS-RUN-DATE-MM.
019100     MOVE WS-SYS-DD TO WS-RUN-DATE-DD.
019200     MOVE ZERO TO EV-TABLE-COUNT.
019300     MOVE ZERO TO WS-EVENTS-READ.
019400     MOVE ZERO TO WS-REGS-ACCEPTED, WS-REGS-REJECTED.
019500     MOVE ZERO TO WS-ATTEND-MARKED.
019600 0100-EXIT.
019700     EXIT.
019800
019900 0200-OPEN-FILES.
020000     OPEN INPUT  EVENT-IN.
020100     OPEN INPUT  EVENT-TXN-IN.
020200     OPEN OUTPUT EVENT-OUT.
020300     OPEN EXTEND REJECTS-OUT.
020400     OPEN EXTEND CONTROL-REPORT-OUT.
020500     IF NOT WS-EVENT-IN-OK
020600         DISPLAY 'EVNTROST: ERROR OPENING EVENT-IN, STATUS='
020700             WS-EVENT-IN-STATUS
020800         MOVE 16 TO RETURN-CODE
020900         MOVE 'Y' TO WS-EVENT-EOF-SW
021000         MOVE 'Y' TO WS-TXN-EOF-SW
021100     END-IF.
021200 0200-EXIT.
021300     EXIT.
021400
021500 1000-READ-EVENT.
021600     READ EVENT-IN INTO EV-EVENT-REC
021700         AT END
021800             MOVE 'Y' TO WS-EVENT-EOF-SW
021900         NOT AT END
022000             ADD 1 TO WS-EVENTS-READ
022100     END-READ.
022200 1000-EXIT.
022300     EXIT.
022400
022500 1100-LOAD-EVENT-TABLE.
022600     MOVE SPACES TO WS-ERROR-MESSAGE.
022700     PERFORM 1110-VALIDATE-EVENT THRU 1110-EXIT.
022800     IF WS-ERROR-MESSAGE = SPACES
022900         ADD 1 TO EV-TABLE-COUNT
023000         SET EV-IDX TO EV-TABLE-COUNT
023100         MOVE EV-EVENT-NAME       TO EV-T-NAME (EV-IDX)
023200         MOVE EV-START-TIME       TO EV-T-START-TIME (EV-IDX)
023300         MOVE EV-END-TIME         TO EV-T-END-TIME (EV-IDX)
023400         MOVE EV-LOCATION         TO EV-T-LOCATION (EV-IDX)
023500         MOVE EV-MAX-ATTENDEES    TO EV-T-MAX-ATTENDEES (EV-IDX)
023600         MOVE EV-REGISTERED-COUNT
023700             TO EV-T-REGISTERED-COUNT (EV-IDX)
023800         MOVE EV-ATTENDED-COUNT   TO EV-T-ATTENDED-COUNT (EV-IDX)
023900         MOVE ZERO                TO EV-T-MEMBER-COUNT (EV-IDX)
024000     ELSE
024100         PERFORM 3100-WRITE-REJECT THRU 3100-EXIT
024200     END-IF.
024300     PERFORM 1000-READ-EVENT THRU 1000-EXIT.
024400 1100-EXIT.
024500     EXIT.
024600
024700 1110-VALIDATE-EVENT.
024800     IF EV-EVENT-NAME = SPACES OR EV-LOCATION = SPACES
024900         MOVE 'EVENT NAME OR LOCATION IS BLANK'
025000             TO WS-ERROR-MESSAGE
025100     END-IF.
025200     IF WS-ERROR-MESSAGE = SPACES
025300        AND EV-START-TIME NOT < EV-END-TIME
025400         MOVE 'START TIME NOT BEFORE END TIME'
025500             TO WS-ERROR-MESSAGE
025600     END-IF.
025700     MOVE EV-MAX-ATTENDEES TO WS-MAX-CHECK-AREA.
025800     IF WS-ERROR-MESSAGE = SPACES
025900        AND (EV-MAX-ATTENDEES = ZERO
026000          OR EV-MAX-ATTENDEES < EV-REGISTERED-COUNT)
026100         MOVE 'MAX ATTENDEES NOT POSITIVE OR BELOW REGISTERED'
026200             TO WS-ERROR-MESSAGE
026300     END-IF.
026400 1110-EXIT.
026500     EXIT.
026600
026700 1500-READ-EVENT-TXN.
026800     READ EVENT-TXN-IN INTO ET-EVENT-TXN-REC
026900         AT END
027000             MOVE 'Y' TO WS-TXN-EOF-SW
027100     END-READ.
027200 1500-EXIT.
027300     EXIT.
027400
027500 2000-PROCESS-EVENT-TXN.
027600     MOVE ET-TXN-CODE TO WS-TXN-CODE-SAVE.
027700     PERFORM 2900-FIND-EVENT THRU 2900-EXIT.
027800     IF WS-EVENT-FOUND
027900         PERFORM 2950-FIND-MEMBER THRU 2950-EXIT
028000         EVALUATE TRUE
028100             WHEN ET-TXN-REGISTER
028200                 PERFORM 2010-REGISTER THRU 2010-EXIT
028300             WHEN ET-TXN-ATTEND
028400                 PERFORM 2020-ATTEND THRU 2020-EXIT
028500             WHEN ET-TXN-UNREGISTER
028600                 PERFORM 2030-UNREGISTER THRU 2030-EXIT
028700             WHEN ET-TXN-UNATTEND
028800                 PERFORM 2040-UNATTEND THRU 2040-EXIT
028900         END-EVALUATE
029000     ELSE
029100         MOVE 'EVENT NOT ON FILE OR REJECTED AT LOAD'
029200             TO WS-ERROR-MESSAGE
029300         ADD 1 TO WS-REGS-REJECTED
029400         PERFORM 3200-WRITE-TXN-REJECT THRU 3200-EXIT
029500     END-IF.
029600     PERFORM 1500-READ-EVENT-TXN THRU 1500-EXIT.
029700 2000-EXIT.
029800     EXIT.
029900
030000 2010-REGISTER.
030100     IF WS-MEMBER-FOUND AND EV-M-IS-REGISTERED (EV-IDX EV-M-IDX)
030200         CONTINUE
030300     ELSE
030400         IF EV-T-REGISTERED-COUNT (EV-IDX)
030500                 NOT < EV-T-MAX-ATTENDEES (EV-IDX)
030600             MOVE 'EVENT AT CAPACITY, REGISTER REJECTED'
030700                 TO WS-ERROR-MESSAGE
030800             ADD 1 TO WS-REGS-REJECTED
030900             PERFORM 3200-WRITE-TXN-REJECT THRU 3200-EXIT
031000         ELSE
031100             IF NOT WS-MEMBER-FOUND
031200                 PERFORM 2960-ADD-MEMBER-SLOT THRU 2960-EXIT
031300             END-IF
031400             SET EV-M-IS-REGISTERED (EV-IDX EV-M-IDX) TO TRUE
031500             ADD 1 TO EV-T-REGISTERED-COUNT (EV-IDX)
031600             ADD 1 TO WS-REGS-ACCEPTED
031700         END-IF
031800     END-IF.
031900 2010-EXIT.
032000     EXIT.
032100
032200 2020-ATTEND.
032300     IF WS-MEMBER-FOUND AND EV-M-IS-REGISTERED (EV-IDX EV-M-IDX)
032400         IF EV-M-IS-ATTENDED (EV-IDX EV-M-IDX)
032500             CONTINUE
032600         ELSE
032700             SET EV-M-IS-ATTENDED (EV-IDX EV-M-IDX) TO TRUE
032800             ADD 1 TO EV-T-ATTENDED-COUNT (EV-IDX)
032900             ADD 1 TO WS-ATTEND-MARKED
033000         END-IF
033100     ELSE
033200         MOVE 'MEMBER NOT REGISTERED, ATTEND REJECTED'
033300             TO WS-ERROR-MESSAGE
033400         PERFORM 3200-WRITE-TXN-REJECT THRU 3200-EXIT
033500     END-IF.
033600 2020-EXIT.
033700     EXIT.
033800
033900 2030-UNREGISTER.
034000*    NOT COUNTED IN THE CONTROL TOTALS -- SEE LB-0091.
034100     IF WS-MEMBER-FOUND AND EV-M-IS-REGISTERED (EV-IDX EV-M-IDX)
034200         SET EV-M-REGISTERED (EV-IDX EV-M-IDX) TO 'N'
034300         SUBTRACT 1 FROM EV-T-REGISTERED-COUNT (EV-IDX)
034400     END-IF.
034500 2030-EXIT.
034600     EXIT.
034700
034800 2040-UNATTEND.
034900*    NOT COUNTED IN THE CONTROL TOTALS -- SEE LB-0091.  ATTEND
035000*    REMOVAL DOES NOT REQUIRE THE MEMBER STILL BE REGISTERED.
035100     IF WS-MEMBER-FOUND AND EV-M-IS-ATTENDED (EV-IDX EV-M-IDX)
035200         SET EV-M-ATTENDED (EV-IDX EV-M-IDX) TO 'N'
035300         SUBTRACT 1 FROM EV-T-ATTENDED-COUNT (EV-IDX)
035400     END-IF.
035500 2040-EXIT.
035600     EXIT.
035700
035800 2900-FIND-EVENT.
035900     MOVE 'N' TO WS-EVENT-FOUND-SW.
036000     SET EV-IDX TO 1.
036100     PERFORM 2910-SEARCH-EVENT THRU 2910-EXIT
036200             VARYING EV-IDX FROM 1 BY 1
036300             UNTIL EV-IDX > EV-TABLE-COUNT
036400                OR WS-EVENT-FOUND.
036500 2900-EXIT.
036600     EXIT.
036700
036800 2910-SEARCH-EVENT.
036900     IF EV-T-NAME (EV-IDX) = ET-EVENT-NAME
037000         MOVE 'Y' TO WS-EVENT-FOUND-SW
037100     END-IF.
037200 2910-EXIT.
037300     EXIT.
037400
037500 2950-FIND-MEMBER.
037600     MOVE 'N' TO WS-MEMBER-FOUND-SW.
037700     IF EV-T-MEMBER-COUNT (EV-IDX) > ZERO
037800         SET EV-M-IDX TO 1
037900         PERFORM 2951-SEARCH-MEMBER THRU 2951-EXIT
038000                 VARYING EV-M-IDX FROM 1 BY 1
038100                 UNTIL EV-M-IDX > EV-T-MEMBER-COUNT (EV-IDX)
038200                    OR WS-MEMBER-FOUND
038300     END-IF.
038400 2950-EXIT.
038500     EXIT.
038600
038700 2951-SEARCH-MEMBER.
038800     IF EV-M-EMAIL (EV-IDX EV-M-IDX) = ET-MEMBER-EMAIL
038900         MOVE 'Y' TO WS-MEMBER-FOUND-SW
039000     END-IF.
039100 2951-EXIT.
039200     EXIT.
039300
039400 2960-ADD-MEMBER-SLOT.
039500     ADD 1 TO EV-T-MEMBER-COUNT (EV-IDX).
039600     MOVE EV-T-MEMBER-COUNT (EV-IDX) TO WS-ROSTER-SLOT-CHECK.
039700     SET EV-M-IDX TO EV-T-MEMBER-COUNT (EV-IDX).
039800     MOVE ET-MEMBER-EMAIL TO EV-M-EMAIL (EV-IDX EV-M-IDX).
039900     MOVE 'N' TO EV-M-REGISTERED (EV-IDX EV-M-IDX).
040000     MOVE 'N' TO EV-M-ATTENDED  (EV-IDX EV-M-IDX).
040100 2960-EXIT.
040200     EXIT.
040300
040400 3000-WRITE-EVENT-TABLE.
040500     MOVE EV-T-NAME (EV-IDX)             TO EV-EVENT-NAME.
040600     MOVE EV-T-START-TIME (EV-IDX)       TO EV-START-TIME.
040700     MOVE EV-T-END-TIME (EV-IDX)         TO EV-END-TIME.
040800     MOVE EV-T-LOCATION (EV-IDX)         TO EV-LOCATION.
040900     MOVE EV-T-MAX-ATTENDEES (EV-IDX)    TO EV-MAX-ATTENDEES.
041000     MOVE EV-T-REGISTERED-COUNT (EV-IDX) TO EV-REGISTERED-COUNT.
041100     MOVE EV-T-ATTENDED-COUNT (EV-IDX)   TO EV-ATTENDED-COUNT.
041200     WRITE EVENT-OUT-REC FROM EV-EVENT-REC.
041300 3000-EXIT.
041400     EXIT.
041500
041600 3100-WRITE-REJECT.
041700     MOVE SPACES           TO RJ-REJECT-LINE.
041800     MOVE 'EVENT'          TO RJ-UNIT-CODE.
041900     MOVE EV-EVENT-NAME    TO RJ-KEY-DATA.
042000     MOVE WS-ERROR-MESSAGE TO RJ-ERROR-MSG.
042100     WRITE REJECTS-OUT-REC FROM RJ-REJECT-LINE.
042200 3100-EXIT.
042300     EXIT.
042400
042500 3200-WRITE-TXN-REJECT.
042600     MOVE SPACES           TO RJ-REJECT-LINE.
042700     MOVE 'EVENT-TXN'      TO RJ-UNIT-CODE.
042800     MOVE ET-MEMBER-EMAIL  TO RJ-KEY-DATA.
042900     MOVE WS-ERROR-MESSAGE TO RJ-ERROR-MSG.
043000     WRITE REJECTS-OUT-REC FROM RJ-REJECT-LINE.
043100 3200-EXIT.
043200     EXIT.
043300
043400 8000-REPORT-EVENT-SECTION.
043500     MOVE 'EVENT ROSTER PROCESSING' TO RP-SECTION-TITLE.
043600     WRITE CONTROL-REPORT-REC FROM RP-SECTION-HDR-LINE
043700             AFTER ADVANCING 1.
043800     MOVE 'EVENTS READ'          TO RP-LABEL.
043900     MOVE WS-EVENTS-READ         TO RP-VALUE.
044000     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE
044100             AFTER ADVANCING 1.
044200     MOVE 'REGISTRATIONS ACCEPTED' TO RP-LABEL.
044300     MOVE WS-REGS-ACCEPTED       TO RP-VALUE.
044400     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE
044500             AFTER ADVANCING 1.
044600     MOVE 'REGISTRATIONS REJECTED' TO RP-LABEL.
044700     MOVE WS-REGS-REJECTED       TO RP-VALUE.
044800     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE
044900             AFTER ADVANCING 1.
045000     MOVE 'ATTENDANCE MARKED'    TO RP-LABEL.
045100     MOVE WS-ATTEND-MARKED       TO RP-VALUE.
045200     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE
045300             AFTER ADVANCING 1.
045400 8000-EXIT.
045500     EXIT.
045600
045700 9000-CLOSE-FILES.
045800     CLOSE EVENT-IN, EVENT-TXN-IN, EVENT-OUT.
045900     CLOSE REJECTS-OUT, CONTROL-REPORT-OUT.
046000 9000-EXIT.
046100     EXIT.
