000100*=================================================================
000200* CLUBAFFL
000300* CLUB / READING-GROUP AFFILIATION -- LOADS MEMBER, CLUB AND
000400* READING-GROUP MASTERS INTO WORKING TABLES, THEN APPLIES
000500* JOIN-CLUB/JOIN-READING-GROUP/LEAVE TRANSACTIONS IN ORDER.
000600* SIXTH AND LAST STEP OF THE NIGHTLY LIBRARY BATCH CONTROL RUN --
000700* CLOSES OUT THE SHARED CONTROL REPORT OPENED BY BOOKVAL.
000800*=================================================================
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID.     CLUBAFFL.
001100 AUTHOR.         S. N. CHU.
001200 INSTALLATION.   SYSTEMS GROUP - LIBRARY DIVISION.
001300 DATE-WRITTEN.   11/14/1994.
001400 DATE-COMPILED.
001500 SECURITY.       COMPANY CONFIDENTIAL.
001600*----------------------------------------------------------------
001700* MAINTENANCE HISTORY
001800* DATE       BY   REQUEST    DESCRIPTION
001900* ---------- ---- ---------- ----------------------------------
002000* 11/14/94   SNC  LB-0086    INITIAL VERSION.  LOADS CLUB-IN AND  CHGLOG01
002100*                           READING-GROUP-IN, VALIDATES NAME,     CHGLOG01
002200*                           DESCRIPTION/FOCUS AND CAPACITY.       CHGLOG01
002300* 12/02/94   SNC  LB-0087    MEMBER-IN (CHAINED FROM MEMBVAL)     CHGLOG01
002400*                           ADDED SO JOIN-CLUB CAN CHECK THE      CHGLOG01
002500*                           MEMBERS STATUS AND CURRENT            CHGLOG01
002600*                           AFFILIATION -- SEE LB-0087 NOTE.      CHGLOG01
002700* 12/20/94   SNC  LB-0088    AFFILIATION-TXN-IN PASS ADDED --     CHGLOG01
002800*                           JOIN-CLUB, JOIN-READING-GROUP AND     CHGLOG01
002900*                           LEAVE HONORED AGAINST THE WORKING     CHGLOG01
003000*                           TABLES, MEMBER-OUT REWRITTEN.         CHGLOG01
003100* 03/03/97   MPC  LB-0109    CLUB PROCESSING SECTION ADDED --     CHGLOG01
003200*                           LAST SECTION OF THE SHARED CONTROL    CHGLOG01
003300*                           REPORT.  CLOSES CONTROL-REPORT-OUT.   CHGLOG01
003400* 10/26/98   MPC  LB-Y2K1    YEAR-2000 REMEDIATION SWEEP -- NO    CHGLOG01
003500*                           DATE ARITHMETIC IN THIS STEP, BUT     CHGLOG01
003600*                           RUNDATE IS NOW CENTURY-WINDOWED       CHGLOG01
003700*                           FOR CONSISTENCY WITH THE OTHER        CHGLOG01
003800*                           FIVE STEPS.                           CHGLOG01
003900* 04/11/01   SNC  LB-0144    MINOR: REJECT MESSAGE TEXT ALIGNED   CHGLOG01
004000*                           WITH THE OTHER FIVE LIBRARY BATCH     CHGLOG01
004100*                           STEPS.                                CHGLOG01
004200*----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-390.
004600 OBJECT-COMPUTER.   IBM-390.
004700 SPECIAL-NAMES.
004800         C01 IS TOP-OF-FORM
004900         CLASS WS-AFFIL-CLASS IS "J", "L"
005000         UPSI-0 ON  STATUS IS WS-AFFIL-ECHO-ON
005100                    OFF STATUS IS WS-AFFIL-ECHO-OFF.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT MEMBER-IN       ASSIGN TO MEMBIN2
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS   IS WS-MEMBER-IN-STATUS.
005700     SELECT MEMBER-OUT      ASSIGN TO MEMBFNL
005800            ORGANIZATION IS LINE SEQUENTIAL
005900            FILE STATUS   IS WS-MEMBER-OUT-STATUS.
006000     SELECT CLUB-IN         ASSIGN TO CLUBIN
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS   IS WS-CLUB-IN-STATUS.
006300     SELECT CLUB-OUT        ASSIGN TO CLUBOUT
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS   IS WS-CLUB-OUT-STATUS.
006600     SELECT READING-GROUP-IN  ASSIGN TO RGRPIN
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS   IS WS-RGRP-IN-STATUS.
006900     SELECT READING-GROUP-OUT ASSIGN TO RGRPOUT
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS   IS WS-RGRP-OUT-STATUS.
007200     SELECT AFFILIATION-TXN-IN ASSIGN TO AFTXNIN
007300            ORGANIZATION IS LINE SEQUENTIAL
007400            FILE STATUS   IS WS-AFTXN-STATUS.
007500     SELECT REJECTS-OUT     ASSIGN TO REJECTS
007600            ORGANIZATION IS LINE SEQUENTIAL
007700            FILE STATUS   IS WS-REJECTS-STATUS.
007800     SELECT CONTROL-REPORT-OUT ASSIGN TO CTLRPT
007900            ORGANIZATION IS LINE SEQUENTIAL
008000            FILE STATUS   IS WS-REPORT-STATUS.
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  MEMBER-IN
008400     RECORDING MODE IS F.
008500 01  MEMBER-IN-REC               PIC X(267).
008600 FD  MEMBER-OUT
008700     RECORDING MODE IS F.
008800 01  MEMBER-OUT-REC              PIC X(267).
008900 FD  CLUB-IN
009000     RECORDING MODE IS F.
009100 01  CLUB-IN-REC                 PIC X(162).
009200 FD  CLUB-OUT
009300     RECORDING MODE IS F.
009400 01  CLUB-OUT-REC                PIC X(162).
009500 FD  READING-GROUP-IN
009600     RECORDING MODE IS F.
009700 01  READING-GROUP-IN-REC        PIC X(72).
009800 FD  READING-GROUP-OUT
009900     RECORDING MODE IS F.
010000 01  READING-GROUP-OUT-REC       PIC X(72).
010100 FD  AFFILIATION-TXN-IN
010200     RECORDING MODE IS F.
010300 01  AFFILIATION-TXN-IN-REC      PIC X(130).
010400 FD  REJECTS-OUT
010500     RECORDING MODE IS F.
010600 01  REJECTS-OUT-REC             PIC X(130).
010700 FD  CONTROL-REPORT-OUT
010800     RECORDING MODE IS F.
010900 01  CONTROL-REPORT-REC          PIC X(132).
011000 WORKING-STORAGE SECTION.
011100*----------------------------------------------------------------
011200* FILE STATUS AND END-OF-FILE SWITCHES
011300*----------------------------------------------------------------
011400 01  WS-FILE-STATUSES.
011500     05  WS-MEMBER-IN-STATUS     PIC XX.
011600         88  WS-MEMBER-IN-OK         VALUE '00'.
011700     05  WS-MEMBER-OUT-STATUS    PIC XX.
011800         88  WS-MEMBER-OUT-OK        VALUE '00'.
011900     05  WS-CLUB-IN-STATUS       PIC XX.
012000         88  WS-CLUB-IN-OK           VALUE '00'.
012100     05  WS-CLUB-OUT-STATUS      PIC XX.
012200         88  WS-CLUB-OUT-OK          VALUE '00'.
012300     05  WS-RGRP-IN-STATUS       PIC XX.
012400         88  WS-RGRP-IN-OK           VALUE '00'.
012500     05  WS-RGRP-OUT-STATUS      PIC XX.
012600         88  WS-RGRP-OUT-OK          VALUE '00'.
012700     05  WS-AFTXN-STATUS         PIC XX.
012800         88  WS-AFTXN-OK             VALUE '00'.
012900     05  WS-REJECTS-STATUS       PIC XX.
013000         88  WS-REJECTS-OK           VALUE '00'.
013100     05  WS-REPORT-STATUS        PIC XX.
013200         88  WS-REPORT-OK            VALUE '00'.
013300 01  WS-SWITCHES.
013400     05  WS-MEMBER-EOF-SW        PIC X     VALUE 'N'.
013500         88  WS-MEMBER-EOF-YES       VALUE 'Y'.
013600     05  WS-CLUB-EOF-SW          PIC X     VALUE 'N'.
013700         88  WS-CLUB-EOF-YES         VALUE 'Y'.
013800     05  WS-RGRP-EOF-SW          PIC X     VALUE 'N'.
013900         88  WS-RGRP-EOF-YES         VALUE 'Y'.
014000     05  WS-AFTXN-EOF-SW         PIC X     VALUE 'N'.
014100         88  WS-AFTXN-EOF-YES        VALUE 'Y'.
014200     05  WS-MEMBER-FOUND-SW      PIC X     VALUE 'N'.
014300         88  WS-MEMBER-FOUND         VALUE 'Y'.
014400     05  WS-CLUB-FOUND-SW        PIC X     VALUE 'N'.
014500         88  WS-CLUB-FOUND           VALUE 'Y'.
014600     05  WS-RGRP-FOUND-SW        PIC X     VALUE 'N'.
014700         88  WS-RGRP-FOUND           VALUE 'Y'.
014800*----------------------------------------------------------------
014900* RUN CONTROL TOTALS
015000*----------------------------------------------------------------
015100 01  WS-AFFIL-TOTALS.
015200     05  WS-AFFIL-ACCEPTED       PIC 9(6) COMP VALUE ZERO.
015300     05  WS-AFFIL-REJECTED       PIC 9(6) COMP VALUE ZERO.
015400*----------------------------------------------------------------
015500* MEMBER AFFILIATION WORKING TABLE -- MEMBVALS MEMBER-OUT IS
015600* RECHAINED IN HERE AS MEMBER-IN SO THIS STEP CAN SEE THE
015700* MEMBERS STATUS AND CURRENT CLUB/READING-GROUP WITHOUT A
015800* SEPARATE LOOKUP FILE (LB-0087).  SIZED FOR ONE NIGHTS FULL
015900* MEMBER FILE.
016000*----------------------------------------------------------------
016100 01  MB-TABLE.
016200     05  MB-TABLE-COUNT          PIC 9(4) COMP VALUE ZERO.
016300     05  MB-ENTRY OCCURS 3000 TIMES INDEXED BY MB-IDX.
016400         10  MB-T-EMAIL              PIC X(60).
016500         10  MB-T-STATUS             PIC X(7).
016600         10  MB-T-CLUB-NAME          PIC X(40).
016700         10  MB-T-RGROUP-NAME        PIC X(40).
016800 01  CL-TABLE.
016900     05  CL-TABLE-COUNT          PIC 9(4) COMP VALUE ZERO.
017000     05  CL-ENTRY OCCURS 300 TIMES INDEXED BY CL-IDX.
017100         10  CL-T-NAME               PIC X(40).
017200         10  CL-T-DESCRIPTION        PIC X(100).
017300         10  CL-T-REQUIRED-STATUS    PIC X(7).
017400         10  CL-T-MEMBER-COUNT       PIC 9(5).
017500 01  RG-TABLE.
017600     05  RG-TABLE-COUNT          PIC 9(4) COMP VALUE ZERO.
017700     05  RG-ENTRY OCCURS 300 TIMES INDEXED BY RG-IDX.
017800         10  RG-T-NAME               PIC X(40).
017900         10  RG-T-FOCUS-CATEGORY     PIC X(12).
018000         10  RG-T-MAX-CAPACITY       PIC 9(5).
018100         10  RG-T-PARTICIPANT-COUNT  PIC 9(5).
018200*----------------------------------------------------------------
018300* STATUS-ORDINAL WORK AREA (REGULAR=1, PREMIUM=2, VIP=3)
018400*----------------------------------------------------------------
018500 01  WS-MEMBER-ORDINAL           PIC 9     VALUE ZERO.
018600 01  WS-REQUIRED-ORDINAL         PIC 9     VALUE ZERO.
018700* KEPT SO THE TWO ORDINALS CAN BE PRINTED SIDE BY SIDE ON THE
018800* DESKS GATE-DENIAL TRACE SHEET (LB-0087).
018900 01  WS-ORDINAL-PAIR             PIC 99    VALUE ZERO.
019000 01  WS-ORDINAL-PAIR-R REDEFINES WS-ORDINAL-PAIR.
019100     05  WS-ORDINAL-PAIR-MEMBER  PIC 9.
019200     05  WS-ORDINAL-PAIR-REQD    PIC 9.
019300 01  WS-MEMBER-SLOT-CHECK        PIC 9(4)  VALUE ZERO.
019400 01  WS-MEMBER-SLOT-CHECK-R REDEFINES WS-MEMBER-SLOT-CHECK.
019500     05  WS-MEMBER-SLOT-HI       PIC 99.
019600     05  WS-MEMBER-SLOT-LO       PIC 99.
019700* SPLIT SO A BATCH OVER 999 CHANGES CAN BE FLAGGED ON THE
019800* CONTROL REPORT FOR THE OPERATOR TO INITIAL (LB-0109).
019900 01  WS-AFFIL-ACCEPTED-DISPLAY   PIC 9(6)  VALUE ZERO.
020000 01  WS-AFFIL-ACCEPTED-R REDEFINES WS-AFFIL-ACCEPTED-DISPLAY.
020100     05  FILLER                  PIC 999.
020200     05  WS-AFFIL-ACCEPTED-UNITS PIC 999.
020300 01  WS-ERROR-MESSAGE        PIC X(56) VALUE SPACES.
020400     COPY RUNDATE.
020500     COPY MEMBREC.
020600     COPY CLUBREC.
020700     COPY RGRPREC.
020800     COPY AFTXNREC.
020900     COPY REJLINE.
021000     COPY RPTLINE.
021100*================================================================
021200 PROCEDURE DIVISION.
021300*================================================================
021400 0000-MAIN-CONTROL.
021500     PERFORM 0100-INITIALIZE THRU 0100-EXIT.
021600     PERFORM 0200-OPEN-FILES THRU 0200-EXIT.
021700     PERFORM 1000-READ-MEMBER THRU 1000-EXIT.
021800     PERFORM 1010-LOAD-MEMBER-TABLE THRU 1010-EXIT
021900             UNTIL WS-MEMBER-EOF-YES.
022000     PERFORM 1100-READ-CLUB THRU 1100-EXIT.
022100     PERFORM 1110-LOAD-CLUB-TABLE THRU 1110-EXIT
022200             UNTIL WS-CLUB-EOF-YES.
022300     PERFORM 1200-READ-RGROUP THRU 1200-EXIT.
022400     PERFORM 1210-LOAD-RGROUP-TABLE THRU 1210-EXIT
022500             UNTIL WS-RGRP-EOF-YES.
022600     PERFORM 1500-READ-AFFIL-TXN THRU 1500-EXIT.
022700     PERFORM 2000-PROCESS-AFFIL-TXN THRU 2000-EXIT
022800             UNTIL WS-AFTXN-EOF-YES.
022900     PERFORM 3000-WRITE-MEMBER-TABLE THRU 3000-EXIT
023000             VARYING MB-IDX FROM 1 BY 1
023100             UNTIL MB-IDX > MB-TABLE-COUNT.
023200     PERFORM 3010-WRITE-CLUB-TABLE THRU 3010-EXIT
023300             VARYING CL-IDX FROM 1 BY 1
023400             UNTIL CL-IDX > CL-TABLE-COUNT.
023500     PERFORM 3020-WRITE-RGRP-TABLE THRU 3020-EXIT
023600             VARYING RG-IDX FROM 1 BY 1
023700             UNTIL RG-IDX > RG-TABLE-COUNT.
023800     PERFORM 8000-REPORT-CLUB-SECTION THRU 8000-EXIT.
023900     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
024000     GOBACK.
024100
024200 0100-INITIALIZE.
024300     ACCEPT WS-SYSTEM-DATE-YYMMDD FROM DATE.
024400     IF WS-SYS-YY < WS-CENTURY-CUTOFF
024500         MOVE 20 TO WS-RUN-DATE-CC
024600     ELSE
024700         MOVE 19 TO WS-RUN-DATE-CC
024800     END-IF.
024900     MOVE WS-SYS-YY TO WS-RUN-DATE-YY.
025000     MOVE WS-SYS-MM TO WS-RUN-DATE-MM.
025100     MOVE WS-SYS-DD TO WS-RUN-DATE-DD.
025200     MOVE ZERO TO MB-TABLE-COUNT, CL-TABLE-COUNT, RG-TABLE-COUNT.
025300     MOVE ZERO TO WS-AFFIL-ACCEPTED, WS-AFFIL-REJECTED.
025400 0100-EXIT.
025500     EXIT.
025600
025700 0200-OPEN-FILES.
025800     OPEN INPUT  MEMBER-IN, CLUB-IN, READING-GROUP-IN,
025900                 AFFILIATION-TXN-IN.
026000     OPEN OUTPUT MEMBER-OUT, CLUB-OUT, READING-GROUP-OUT.
026100     OPEN EXTEND REJECTS-OUT.
026200     OPEN EXTEND CONTROL-REPORT-OUT.
026300     IF NOT WS-MEMBER-IN-OK
026400         DISPLAY 'CLUBAFFL: ERROR OPENING MEMBER-IN, STATUS='
026500             WS-MEMBER-IN-STATUS
026600         MOVE 16 TO RETURN-CODE
026700         MOVE 'Y' TO WS-MEMBER-EOF-SW
026800         MOVE 'Y' TO WS-CLUB-EOF-SW
026900         MOVE 'Y' TO WS-RGRP-EOF-SW
027000         MOVE 'Y' TO WS-AFTXN-EOF-SW
027100     END-IF.
027200 0200-EXIT.
027300     EXIT.
027400
027500 1000-READ-MEMBER.
027600     READ MEMBER-IN INTO MB-MEMBER-REC
027700         AT END
027800             MOVE 'Y' TO WS-MEMBER-EOF-SW
027900     END-READ.
028000 1000-EXIT.
028100     EXIT.
028200
028300 1010-LOAD-MEMBER-TABLE.
028400     ADD 1 TO MB-TABLE-COUNT.
028500     SET MB-IDX TO MB-TABLE-COUNT.
028600     MOVE MB-EMAIL             TO MB-T-EMAIL (MB-IDX).
028700     MOVE MB-STATUS            TO MB-T-STATUS (MB-IDX).
028800     MOVE MB-CLUB-NAME         TO MB-T-CLUB-NAME (MB-IDX).
028900     MOVE MB-READING-GROUP-NAME TO MB-T-RGROUP-NAME (MB-IDX).
029000     PERFORM 1000-READ-MEMBER THRU 1000-EXIT.
029100 1010-EXIT.
029200     EXIT.
029300
029400 1100-READ-CLUB.
029500     READ CLUB-IN INTO CL-CLUB-REC
029600         AT END
029700             MOVE 'Y' TO WS-CLUB-EOF-SW
029800     END-READ.
029900 1100-EXIT.
030000     EXIT.
030100
030200 1110-LOAD-CLUB-TABLE.
030300     MOVE SPACES TO WS-ERROR-MESSAGE.
030400     IF CL-CLUB-NAME = SPACES OR CL-DESCRIPTION = SPACES
030500         MOVE 'CLUB NAME OR DESCRIPTION IS BLANK'
030600             TO WS-ERROR-MESSAGE
030700     END-IF.
030800     IF WS-ERROR-MESSAGE = SPACES
030900         ADD 1 TO CL-TABLE-COUNT
031000         SET CL-IDX TO CL-TABLE-COUNT
031100         MOVE CL-CLUB-NAME         TO CL-T-NAME (CL-IDX)
031200         MOVE CL-DESCRIPTION       TO CL-T-DESCRIPTION (CL-IDX)
031300         MOVE CL-REQUIRED-STATUS
031400             TO CL-T-REQUIRED-STATUS (CL-IDX)
031500         MOVE CL-MEMBER-COUNT      TO CL-T-MEMBER-COUNT (CL-IDX)
031600     ELSE
031700         ADD 1 TO WS-AFFIL-REJECTED
031800         MOVE SPACES           TO RJ-REJECT-LINE
031900         MOVE 'CLUB'           TO RJ-UNIT-CODE
032000         MOVE CL-CLUB-NAME     TO RJ-KEY-DATA
032100         PERFORM 3100-WRITE-REJECT THRU 3100-EXIT
032200     END-IF.
032300     PERFORM 1100-READ-CLUB THRU 1100-EXIT.
032400 1110-EXIT.
032500     EXIT.
032600
032700 1200-READ-RGROUP.
032800     READ READING-GROUP-IN INTO RG-READING-GROUP-REC
032900         AT END
033000             MOVE 'Y' TO WS-RGRP-EOF-SW
033100     END-READ.
033200 1200-EXIT.
033300     EXIT.
033400
033500 1210-LOAD-RGROUP-TABLE.
033600     MOVE SPACES TO WS-ERROR-MESSAGE.
033700     IF RG-GROUP-NAME = SPACES OR RG-FOCUS-CATEGORY = SPACES
033800         MOVE 'GROUP NAME OR FOCUS CATEGORY IS BLANK'
033900             TO WS-ERROR-MESSAGE
034000     END-IF.
034100     IF WS-ERROR-MESSAGE = SPACES
034200        AND (RG-MAX-CAPACITY = ZERO
034300          OR RG-MAX-CAPACITY < RG-PARTICIPANT-COUNT)
034400         MOVE 'MAX CAPACITY NOT POSITIVE OR BELOW PARTICIPANTS'
034500             TO WS-ERROR-MESSAGE
034600     END-IF.
034700     IF WS-ERROR-MESSAGE = SPACES
034800         ADD 1 TO RG-TABLE-COUNT
034900         SET RG-IDX TO RG-TABLE-COUNT
035000         MOVE RG-GROUP-NAME        TO RG-T-NAME (RG-IDX)
035100         MOVE RG-FOCUS-CATEGORY    TO RG-T-FOCUS-CATEGORY (RG-IDX)
035200         MOVE RG-MAX-CAPACITY      TO RG-T-MAX-CAPACITY (RG-IDX)
035300         MOVE RG-PARTICIPANT-COUNT
035400             TO RG-T-PARTICIPANT-COUNT (RG-IDX)
035500     ELSE
035600         ADD 1 TO WS-AFFIL-REJECTED
035700         MOVE SPACES           TO RJ-REJECT-LINE
035800         MOVE 'RGROUP'         TO RJ-UNIT-CODE
035900         MOVE RG-GROUP-NAME    TO RJ-KEY-DATA
036000         PERFORM 3100-WRITE-REJECT THRU 3100-EXIT
036100     END-IF.
036200     PERFORM 1200-READ-RGROUP THRU 1200-EXIT.
036300 1210-EXIT.
036400     EXIT.
036500
036600 1500-READ-AFFIL-TXN.
036700     READ AFFILIATION-TXN-IN INTO AF-AFFIL-TXN-REC
036800         AT END
036900             MOVE 'Y' TO WS-AFTXN-EOF-SW
037000     END-READ.
037100 1500-EXIT.
037200     EXIT.
037300
037400 2000-PROCESS-AFFIL-TXN.
037500     MOVE SPACES TO WS-ERROR-MESSAGE.
037600     PERFORM 2900-FIND-MEMBER THRU 2900-EXIT.
037700     IF NOT WS-MEMBER-FOUND
037800         MOVE 'MEMBER NOT ON FILE' TO WS-ERROR-MESSAGE
037900         PERFORM 3200-WRITE-TXN-REJECT THRU 3200-EXIT
038000     ELSE
038100         EVALUATE TRUE
038200             WHEN AF-TXN-JOIN-CLUB
038300                 PERFORM 2010-JOIN-CLUB THRU 2010-EXIT
038400             WHEN AF-TXN-JOIN-RGROUP
038500                 PERFORM 2020-JOIN-RGROUP THRU 2020-EXIT
038600             WHEN AF-TXN-LEAVE
038700                 PERFORM 2030-LEAVE THRU 2030-EXIT
038800             WHEN OTHER
038900                 MOVE 'UNKNOWN AFFILIATION TXN CODE'
039000                     TO WS-ERROR-MESSAGE
039100                 PERFORM 3200-WRITE-TXN-REJECT THRU 3200-EXIT
039200         END-EVALUATE
039300     END-IF.
039400     PERFORM 1500-READ-AFFIL-TXN THRU 1500-EXIT.
039500 2000-EXIT.
039600     EXIT.
039700
039800 2010-JOIN-CLUB.
039900     IF MB-T-RGROUP-NAME (MB-IDX) NOT = SPACES
040000         MOVE 'MEMBER HAS A READING GROUP, XOR VIOLATION'
040100             TO WS-ERROR-MESSAGE
040200         PERFORM 3200-WRITE-TXN-REJECT THRU 3200-EXIT
040300     ELSE
040400         PERFORM 2910-FIND-CLUB THRU 2910-EXIT
040500         IF NOT WS-CLUB-FOUND
040600             MOVE 'CLUB NOT ON FILE' TO WS-ERROR-MESSAGE
040700             PERFORM 3200-WRITE-TXN-REJECT THRU 3200-EXIT
040800         ELSE
040900             PERFORM 2950-MEMBER-ORDINAL THRU 2950-EXIT
041000             PERFORM 2951-CLUB-ORDINAL THRU 2951-EXIT
041100             MOVE WS-MEMBER-ORDINAL   TO WS-ORDINAL-PAIR-MEMBER
041200             MOVE WS-REQUIRED-ORDINAL TO WS-ORDINAL-PAIR-REQD
041300             IF WS-REQUIRED-ORDINAL > ZERO
041400                AND WS-MEMBER-ORDINAL < WS-REQUIRED-ORDINAL
041500                 MOVE 'MEMBER STATUS BELOW CLUB REQUIREMENT'
041600                     TO WS-ERROR-MESSAGE
041700                 PERFORM 3200-WRITE-TXN-REJECT THRU 3200-EXIT
041800             ELSE
041900                 PERFORM 2960-MOVE-CLUB THRU 2960-EXIT
042000             END-IF
042100         END-IF
042200     END-IF.
042300 2010-EXIT.
042400     EXIT.
042500
042600 2020-JOIN-RGROUP.
042700     IF MB-T-CLUB-NAME (MB-IDX) NOT = SPACES
042800         MOVE 'MEMBER HAS A CLUB, XOR VIOLATION'
042900             TO WS-ERROR-MESSAGE
043000         PERFORM 3200-WRITE-TXN-REJECT THRU 3200-EXIT
043100     ELSE
043200         PERFORM 2920-FIND-RGROUP THRU 2920-EXIT
043300         IF NOT WS-RGRP-FOUND
043400             MOVE 'READING GROUP NOT ON FILE' TO WS-ERROR-MESSAGE
043500             PERFORM 3200-WRITE-TXN-REJECT THRU 3200-EXIT
043600         ELSE
043700             IF MB-T-RGROUP-NAME (MB-IDX) = AF-TARGET-NAME
043800                 CONTINUE
043900             ELSE
044000                 IF RG-T-PARTICIPANT-COUNT (RG-IDX)
044100                         NOT < RG-T-MAX-CAPACITY (RG-IDX)
044200                     MOVE 'READING GROUP AT CAPACITY'
044300                         TO WS-ERROR-MESSAGE
044400                     PERFORM 3200-WRITE-TXN-REJECT THRU 3200-EXIT
044500                 ELSE
044600                     PERFORM 2970-MOVE-RGROUP THRU 2970-EXIT
044700                 END-IF
044800             END-IF
044900         END-IF
045000     END-IF.
045100 2020-EXIT.
045200     EXIT.
045300
045400 2030-LEAVE.
045500     IF MB-T-CLUB-NAME (MB-IDX) NOT = SPACES
045600         PERFORM 2911-FIND-CLUB-BY-MEMBER THRU 2911-EXIT
045700         IF WS-CLUB-FOUND
045800             SUBTRACT 1 FROM CL-T-MEMBER-COUNT (CL-IDX)
045900         END-IF
046000         MOVE SPACES TO MB-T-CLUB-NAME (MB-IDX)
046100         ADD 1 TO WS-AFFIL-ACCEPTED
046200     ELSE
046300         IF MB-T-RGROUP-NAME (MB-IDX) NOT = SPACES
046400             PERFORM 2921-FIND-RGRP-BY-MEMBER THRU 2921-EXIT
046500             IF WS-RGRP-FOUND
046600                 SUBTRACT 1 FROM RG-T-PARTICIPANT-COUNT (RG-IDX)
046700             END-IF
046800             MOVE SPACES TO MB-T-RGROUP-NAME (MB-IDX)
046900             ADD 1 TO WS-AFFIL-ACCEPTED
047000         ELSE
047100             MOVE 'MEMBER HAS NO AFFILIATION TO LEAVE'
047200                 TO WS-ERROR-MESSAGE
047300             PERFORM 3200-WRITE-TXN-REJECT THRU 3200-EXIT
047400         END-IF
047500     END-IF.
047600 2030-EXIT.
047700     EXIT.
047800
047900 2900-FIND-MEMBER.
048000     MOVE 'N' TO WS-MEMBER-FOUND-SW.
048100     SET MB-IDX TO 1.
048200     PERFORM 2901-SEARCH-MEMBER THRU 2901-EXIT
048300             VARYING MB-IDX FROM 1 BY 1
048400             UNTIL MB-IDX > MB-TABLE-COUNT
048500                OR WS-MEMBER-FOUND.
048600 2900-EXIT.
048700     EXIT.
048800
048900 2901-SEARCH-MEMBER.
049000     IF MB-T-EMAIL (MB-IDX) = AF-MEMBER-EMAIL
049100         MOVE 'Y' TO WS-MEMBER-FOUND-SW
049200     END-IF.
049300 2901-EXIT.
049400     EXIT.
049500
049600 2910-FIND-CLUB.
049700     MOVE 'N' TO WS-CLUB-FOUND-SW.
049800     SET CL-IDX TO 1.
049900     PERFORM 2912-SEARCH-CLUB-BY-TARGET THRU 2912-EXIT
050000             VARYING CL-IDX FROM 1 BY 1
050100             UNTIL CL-IDX > CL-TABLE-COUNT
050200                OR WS-CLUB-FOUND.
050300 2910-EXIT.
050400     EXIT.
050500
050600 2911-FIND-CLUB-BY-MEMBER.
050700     MOVE 'N' TO WS-CLUB-FOUND-SW.
050800     SET CL-IDX TO 1.
050900     PERFORM 2913-SEARCH-CLUB-BY-MEMBER THRU 2913-EXIT
051000             VARYING CL-IDX FROM 1 BY 1
051100             UNTIL CL-IDX > CL-TABLE-COUNT
051200                OR WS-CLUB-FOUND.
051300 2911-EXIT.
051400     EXIT.
051500
051600 2912-SEARCH-CLUB-BY-TARGET.
051700     IF CL-T-NAME (CL-IDX) = AF-TARGET-NAME
051800         MOVE 'Y' TO WS-CLUB-FOUND-SW
051900     END-IF.
052000 2912-EXIT.
052100     EXIT.
052200
052300 2913-SEARCH-CLUB-BY-MEMBER.
052400     IF CL-T-NAME (CL-IDX) = MB-T-CLUB-NAME (MB-IDX)
052500         MOVE 'Y' TO WS-CLUB-FOUND-SW
052600     END-IF.
052700 2913-EXIT.
052800     EXIT.
052900
053000 2920-FIND-RGROUP.
053100     MOVE 'N' TO WS-RGRP-FOUND-SW.
053200     SET RG-IDX TO 1.
053300     PERFORM 2922-SEARCH-RGRP-BY-TARGET THRU 2922-EXIT
053400             VARYING RG-IDX FROM 1 BY 1
053500             UNTIL RG-IDX > RG-TABLE-COUNT
053600                OR WS-RGRP-FOUND.
053700 2920-EXIT.
053800     EXIT.
053900
054000 2921-FIND-RGRP-BY-MEMBER.
054100     MOVE 'N' TO WS-RGRP-FOUND-SW.
054200     SET RG-IDX TO 1.
054300     PERFORM 2923-SEARCH-RGRP-BY-MEMBER THRU 2923-EXIT
054400             VARYING RG-IDX FROM 1 BY 1
054500             UNTIL RG-IDX > RG-TABLE-COUNT
054600                OR WS-RGRP-FOUND.
054700 2921-EXIT.
054800     EXIT.
054900
055000 2922-SEARCH-RGRP-BY-TARGET.
055100     IF RG-T-NAME (RG-IDX) = AF-TARGET-NAME
055200         MOVE 'Y' TO WS-RGRP-FOUND-SW
055300     END-IF.
055400 2922-EXIT.
055500     EXIT.
055600
055700 2923-SEARCH-RGRP-BY-MEMBER.
055800     IF RG-T-NAME (RG-IDX) = MB-T-RGROUP-NAME (MB-IDX)
055900         MOVE 'Y' TO WS-RGRP-FOUND-SW
056000     END-IF.
056100 2923-EXIT.
056200     EXIT.
056300
056400 2950-MEMBER-ORDINAL.
056500     EVALUATE MB-T-STATUS (MB-IDX)
056600         WHEN 'REGULAR'  MOVE 1 TO WS-MEMBER-ORDINAL
056700         WHEN 'PREMIUM'  MOVE 2 TO WS-MEMBER-ORDINAL
056800         WHEN 'VIP'      MOVE 3 TO WS-MEMBER-ORDINAL
056900         WHEN OTHER       MOVE 0 TO WS-MEMBER-ORDINAL
057000     END-EVALUATE.
057100 2950-EXIT.
057200     EXIT.
057300
057400 2951-CLUB-ORDINAL.
057500     EVALUATE CL-T-REQUIRED-STATUS (CL-IDX)
057600         WHEN 'REGULAR'  MOVE 1 TO WS-REQUIRED-ORDINAL
057700         WHEN 'PREMIUM'  MOVE 2 TO WS-REQUIRED-ORDINAL
057800         WHEN 'VIP'      MOVE 3 TO WS-REQUIRED-ORDINAL
057900         WHEN OTHER       MOVE 0 TO WS-REQUIRED-ORDINAL
058000     END-EVALUATE.
058100 2951-EXIT.
058200     EXIT.
058300
058400 2960-MOVE-CLUB.
058500     IF MB-T-CLUB-NAME (MB-IDX) = AF-TARGET-NAME
058600         CONTINUE
058700     ELSE
058800         IF MB-T-CLUB-NAME (MB-IDX) NOT = SPACES
058900             PERFORM 2911-FIND-CLUB-BY-MEMBER THRU 2911-EXIT
059000             IF WS-CLUB-FOUND
059100                 SUBTRACT 1 FROM CL-T-MEMBER-COUNT (CL-IDX)
059200             END-IF
059300         END-IF
059400         MOVE AF-TARGET-NAME TO MB-T-CLUB-NAME (MB-IDX)
059500         PERFORM 2910-FIND-CLUB THRU 2910-EXIT
059600         ADD 1 TO CL-T-MEMBER-COUNT (CL-IDX)
059700     END-IF.
059800     ADD 1 TO WS-AFFIL-ACCEPTED.
059900 2960-EXIT.
060000     EXIT.
060100
060200 2970-MOVE-RGROUP.
060300     IF MB-T-RGROUP-NAME (MB-IDX) NOT = SPACES
060400         PERFORM 2921-FIND-RGRP-BY-MEMBER THRU 2921-EXIT
060500         IF WS-RGRP-FOUND
060600             SUBTRACT 1 FROM RG-T-PARTICIPANT-COUNT (RG-IDX)
060700         END-IF
060800     END-IF.
060900     MOVE AF-TARGET-NAME TO MB-T-RGROUP-NAME (MB-IDX).
061000     ADD 1 TO RG-T-PARTICIPANT-COUNT (RG-IDX).
061100     ADD 1 TO WS-AFFIL-ACCEPTED.
061200 2970-EXIT.
061300     EXIT.
061400
061500 3000-WRITE-MEMBER-TABLE.
061600* SLOT NUMBER SPLIT INTO WS-MEMBER-SLOT-CHECK-R SO THE NIGHTLY
061700* TRACE CAN SHOW WHICH HUNDRED-BLOCK OF THE MEMBER FILE A
061800* REWRITTEN RECORD FELL IN (LB-0088).
061900     MOVE MB-IDX TO WS-MEMBER-SLOT-CHECK.
062000     MOVE MB-T-EMAIL (MB-IDX)        TO MB-EMAIL.
062100     MOVE MB-T-STATUS (MB-IDX)       TO MB-STATUS.
062200     MOVE MB-T-CLUB-NAME (MB-IDX)    TO MB-CLUB-NAME.
062300     MOVE MB-T-RGROUP-NAME (MB-IDX)  TO MB-READING-GROUP-NAME.
062400     WRITE MEMBER-OUT-REC FROM MB-MEMBER-REC.
062500 3000-EXIT.
062600     EXIT.
062700
062800 3010-WRITE-CLUB-TABLE.
062900     MOVE CL-T-NAME (CL-IDX)            TO CL-CLUB-NAME.
063000     MOVE CL-T-DESCRIPTION (CL-IDX)      TO CL-DESCRIPTION.
063100     MOVE CL-T-REQUIRED-STATUS (CL-IDX)  TO CL-REQUIRED-STATUS.
063200     MOVE CL-T-MEMBER-COUNT (CL-IDX)     TO CL-MEMBER-COUNT.
063300     WRITE CLUB-OUT-REC FROM CL-CLUB-REC.
063400 3010-EXIT.
063500     EXIT.
063600
063700 3020-WRITE-RGRP-TABLE.
063800     MOVE RG-T-NAME (RG-IDX)             TO RG-GROUP-NAME.
063900     MOVE RG-T-FOCUS-CATEGORY (RG-IDX)   TO RG-FOCUS-CATEGORY.
064000     MOVE RG-T-MAX-CAPACITY (RG-IDX)     TO RG-MAX-CAPACITY.
064100     MOVE RG-T-PARTICIPANT-COUNT (RG-IDX)
064200         TO RG-PARTICIPANT-COUNT.
064300     WRITE READING-GROUP-OUT-REC FROM RG-READING-GROUP-REC.
064400 3020-EXIT.
064500     EXIT.
064600
064700 3100-WRITE-REJECT.
064800     MOVE WS-ERROR-MESSAGE TO RJ-ERROR-MSG.
064900     WRITE REJECTS-OUT-REC FROM RJ-REJECT-LINE.
065000 3100-EXIT.
065100     EXIT.
065200
065300 3200-WRITE-TXN-REJECT.
065400     ADD 1 TO WS-AFFIL-REJECTED.
065500     MOVE SPACES           TO RJ-REJECT-LINE.
065600     MOVE 'AFFIL'          TO RJ-UNIT-CODE.
065700     MOVE AF-MEMBER-EMAIL  TO RJ-KEY-DATA.
065800     MOVE WS-ERROR-MESSAGE TO RJ-ERROR-MSG.
065900     WRITE REJECTS-OUT-REC FROM RJ-REJECT-LINE.
066000 3200-EXIT.
066100     EXIT.
066200
066300*----------------------------------------------------------------
066400* AFFILIATION-ACCEPTED SPLIT SO THE TWO HALVES CAN BE KEYED
066500* SEPARATELY INTO THE OLD WEEKLY-ROLLUP SPREADSHEET (LB-0109).
066600*----------------------------------------------------------------
066700 8000-REPORT-CLUB-SECTION.
066800     MOVE 'CLUB / READING GROUP AFFILIATION' TO RP-SECTION-TITLE.
066900     WRITE CONTROL-REPORT-REC FROM RP-SECTION-HDR-LINE
067000         AFTER ADVANCING 1.
067100     MOVE WS-AFFIL-ACCEPTED TO WS-AFFIL-ACCEPTED-DISPLAY.
067200     IF WS-AFFIL-ACCEPTED-UNITS = ZERO
067300        AND WS-AFFIL-ACCEPTED-DISPLAY NOT = ZERO
067400         DISPLAY 'CLUBAFFL: ROUND-HUNDRED BATCH VOLUME -- '
067500             WS-AFFIL-ACCEPTED-DISPLAY
067600     END-IF.
067700     MOVE 'AFFILIATION CHANGES ACCEPTED' TO RP-LABEL.
067800     MOVE WS-AFFIL-ACCEPTED        TO RP-VALUE.
067900     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE
068000         AFTER ADVANCING 1.
068100     MOVE 'AFFILIATION CHANGES REJECTED' TO RP-LABEL.
068200     MOVE WS-AFFIL-REJECTED        TO RP-VALUE.
068300     WRITE CONTROL-REPORT-REC FROM RP-DETAIL-LINE
068400         AFTER ADVANCING 1.
068500     MOVE '*** END OF LIBRARY BATCH CONTROL RUN ***'
068600         TO RP-SECTION-TITLE.
068700     WRITE CONTROL-REPORT-REC FROM RP-SECTION-HDR-LINE
068800         AFTER ADVANCING 1.
068900 8000-EXIT.
069000     EXIT.
069100
069200 9000-CLOSE-FILES.
069300     CLOSE MEMBER-IN, MEMBER-OUT, CLUB-IN, CLUB-OUT.
069400     CLOSE READING-GROUP-IN, READING-GROUP-OUT,
069500           AFFILIATION-TXN-IN.
069600     CLOSE REJECTS-OUT, CONTROL-REPORT-OUT.
069700 9000-EXIT.
069800     EXIT.
